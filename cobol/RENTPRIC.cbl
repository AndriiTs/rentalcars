000100 IDENTIFICATION DIVISION.                                         00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.    RENTPRIC.                                         00000300
000400 AUTHOR.        M A YUDIN.                                        00000400
000500 INSTALLATION.  RENTAL SYSTEMS GROUP.                             00000500
000600 DATE-WRITTEN.  03/09/93.                                         00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.      NON-CONFIDENTIAL.                                 00000800
000900*                                                                 00000900
001000*    RENTPRIC -- RENTAL PRICING ENGINE.                           00001000
001100*                                                                 00001100
001200*    CALLED FROM RENTMAIN PARAGRAPH 210-CREATE-RENTAL FOR EVERY   00001200
001300*    "CR" TRANSACTION.  VALIDATES THE RENTAL PERIOD, COMPUTES     00001300
001400*    THE INCLUSIVE DURATION USED FOR PRICING AND THE EXCLUSIVE    00001400
001500*    DURATION USED BY THE VIEW PROJECTION, APPLIES THE DURATION   00001500
001600*    DISCOUNT, AND RETURNS THE PRICED TOTAL, THE COST PER DAY,    00001600
001700*    AND THE DISCOUNT PERCENTAGE.  TOUCHES NO FILE -- IT IS A     00001700
001800*    PURE CALCULATION SUBPROGRAM.                                 00001800
001900*                                                                 00001900
002000*    CHANGE LOG --                                                00002000
002100*    93-03-09  MAY  ORIGINAL VERSION, SPLIT OUT OF RENTMAIN SO    00002100
002200*                   PRICING RULES CAN BE UNIT TESTED STANDALONE.  00002200
002300*    93-11-02  DYS  ADDED THE 365-DAY MAXIMUM PERIOD EDIT. RQ1075 00002300
002400*    95-06-14  JWS  FIXED 200-CALC-DURATION -- WAS OFF BY ONE     00002400
002500*                   DAY ACROSS A FEBRUARY IN A LEAP YEAR.  RQ1098 00002500
002600*    97-08-21  DYS  TIERED DISCOUNT REPLACES THE OLD FLAT 10%     00002600
002700*                   OVER 14 DAYS.  NEW TABLE IS 10% AT 7 DAYS,    00002700
002800*                   20% AT 30 DAYS.                       RQ1120  00002800
002900*    99-01-05  DYS  Y2K -- DAY NUMBER MATH NOW CARRIES A FULL     00002900
003000*                   4-DIGIT YEAR THROUGHOUT.  DROPPED THE 19XX    00003000
003100*                   CENTURY ASSUMPTION.                           00003100
003200*    03-04-22  MAY  ADDED PRIC-DURATION-EXCL-DAYS SO THE VIEW     00003200
003300*                   PROJECTION DOES NOT DUPLICATE THE DAY         00003300
003400*                   NUMBER ARITHMETIC IN RENTMAIN.         RQ1162 00003400
003500*    08-10-30  JWS  ROUNDING OF THE DISCOUNTED TOTAL NOW GOES     00003500
003600*                   THROUGH A 4-DECIMAL FIELD BEFORE THE FINAL    00003600
003700*                   HALF-UP ROUND TO CENTS.  AUDIT FINDING 08-190 00003700
003800***************************************************************** 00003800
003900*                                                                 00003900
004000 ENVIRONMENT DIVISION.                                            00004000
004100 CONFIGURATION SECTION.                                           00004100
004200 SOURCE-COMPUTER.  IBM-390.                                       00004200
004300 OBJECT-COMPUTER.  IBM-390.                                       00004300
004400 SPECIAL-NAMES.                                                   00004400
004500     C01 IS TOP-OF-FORM                                           00004500
004600     CLASS PRIC-NUMERIC-CLASS IS "0" THRU "9"                     00004600
004700     UPSI-0 ON STATUS IS PRIC-TEST-MODE-ON.                       00004700
004800*                                                                 00004800
004900 DATA DIVISION.                                                   00004900
005000 WORKING-STORAGE SECTION.                                         00005000
005100***************************************************************** 00005100
005200* DATE-TO-DAY-NUMBER WORK AREA.  WS-DN-RESULT IS A PROLEPTIC      00005200
005300* GREGORIAN DAY COUNT -- ONLY THE DIFFERENCE BETWEEN TWO DAY      00005300
005400* NUMBERS IS MEANINGFUL, THE EPOCH ITSELF IS ARBITRARY.  SEE      00005400
005500* 900-CALC-DAYNUM.  NO INTRINSIC FUNCTION IS USED.                00005500
005600***************************************************************** 00005600
005700 01  WS-DATE-WORK.                                                00005700
005800     05  WS-DN-DATE              PIC 9(8).                        00005800
005900     05  WS-DN-DATE-X REDEFINES                                   00005900
006000         WS-DN-DATE.                                              00006000
006100         10  WS-DN-YYYY          PIC 9(4).                        00006100
006200         10  WS-DN-MM            PIC 9(2).                        00006200
006300         10  WS-DN-DD            PIC 9(2).                        00006300
006400     05  WS-DN-RESULT            PIC S9(9) COMP.                  00006400
006500     05  WS-DN-LEAP-SW           PIC X(1) VALUE "N".              00006500
006600         88  WS-DN-IS-LEAP-YEAR  VALUE "Y".                       00006600
006700     05  WS-DN-REM               PIC S9(4) COMP.                  00006700
006800     05  FILLER                  PIC X(4).                        00006800
006900*                                                                 00006900
007000*    CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP.      00007000
007100 01  CUM-DAYS-TABLE-LIT.                                          00007100
007200     05  FILLER                  PIC 9(3) VALUE 000.              00007200
007300     05  FILLER                  PIC 9(3) VALUE 031.              00007300
007400     05  FILLER                  PIC 9(3) VALUE 059.              00007400
007500     05  FILLER                  PIC 9(3) VALUE 090.              00007500
007600     05  FILLER                  PIC 9(3) VALUE 120.              00007600
007700     05  FILLER                  PIC 9(3) VALUE 151.              00007700
007800     05  FILLER                  PIC 9(3) VALUE 181.              00007800
007900     05  FILLER                  PIC 9(3) VALUE 212.              00007900
008000     05  FILLER                  PIC 9(3) VALUE 243.              00008000
008100     05  FILLER                  PIC 9(3) VALUE 273.              00008100
008200     05  FILLER                  PIC 9(3) VALUE 304.              00008200
008300     05  FILLER                  PIC 9(3) VALUE 334.              00008300
008400 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-TABLE-LIT.                 00008400
008500     05  CUM-DAYS-ENTRY          PIC 9(3) OCCURS 12 TIMES.        00008500
008600*                                                                 00008600
008700 01  WS-START-DAYNUM              PIC S9(9) COMP.                 00008700
008800 01  WS-END-DAYNUM                PIC S9(9) COMP.                 00008800
008900 01  WS-CURRENT-DAYNUM            PIC S9(9) COMP.                 00008900
009000*                                                                 00009000
009100* PRICING WORK FIELDS -- CARRIED PACKED, AS THIS SHOP DOES        00009100
009200* THROUGHOUT THE COST CALCULATIONS.                               00009200
009300 01  WS-PRICE-WORK.                                               00009300
009400     05  WS-BASE-COST            PIC S9(9)V99   COMP-3.           00009400
009500     05  WS-DISCOUNT-RATE        PIC S9(1)V9999 COMP-3.           00009500
009600     05  WS-DISCOUNT-AMT-4D      PIC S9(9)V9999 COMP-3.           00009600
009700     05  WS-TOTAL-COST-4D        PIC S9(9)V9999 COMP-3.           00009700
009800     05  WS-DURATION-W           PIC S9(5)      COMP.             00009800
009900     05  WS-DURATION-EXCL-W      PIC S9(5)      COMP.             00009900
010000     05  WS-COST-PER-DAY-4D      PIC S9(9)V9999 COMP-3.           00010000
010100     05  FILLER                  PIC X(2).                        00010100
010200*                                                                 00010200
010300 01  WS-PARA-NAME                PIC X(30) VALUE SPACES.          00010300
010400 01  WS-PARA-NAME-X REDEFINES WS-PARA-NAME.                       00010400
010500     05  WS-PARA-NAME-PREFIX     PIC X(3).                        00010500
010600     05  WS-PARA-NAME-SUFFIX     PIC X(27).                       00010600
010700*                                                                 00010700
010800 LINKAGE SECTION.                                                 00010800
010900***************************************************************** 00010900
011000* ONE PARAMETER BLOCK PASSED BY RENTMAIN, PLUS A RETURN CODE      00011000
011100* AND REJECT-REASON TEXT FOR THE ERROR LISTING.                   00011100
011200***************************************************************** 00011200
011300 01  PRIC-PARM-REC.                                               00011300
011400     05  PRIC-DAILY-RATE          PIC S9(5)V99.                   00011400
011500     05  PRIC-START-DATE          PIC 9(8).                       00011500
011600     05  PRIC-END-DATE            PIC 9(8).                       00011600
011700     05  PRIC-CURRENT-DATE        PIC 9(8).                       00011700
011800     05  PRIC-DURATION-DAYS       PIC 9(3).                       00011800
011900     05  PRIC-DURATION-EXCL-DAYS  PIC 9(3).                       00011900
012000     05  PRIC-TOTAL-COST          PIC S9(7)V99.                   00012000
012100     05  PRIC-COST-PER-DAY        PIC S9(7)V99.                   00012100
012200     05  PRIC-DISCOUNT-PCT        PIC 9(3).                       00012200
012300     05  FILLER                   PIC X(2).                       00012300
012400*                                                                 00012400
012500 01  PRIC-RETURN-CODE              PIC 9(2).                      00012500
012600     88  PRIC-OK                   VALUE 00.                      00012600
012700     88  PRIC-PERIOD-INCOMPLETE    VALUE 10.                      00012700
012800     88  PRIC-START-AFTER-END      VALUE 12.                      00012800
012900     88  PRIC-START-BEFORE-TODAY   VALUE 14.                      00012900
013000     88  PRIC-PERIOD-TOO-LONG      VALUE 16.                      00013000
013100*                                                                 00013100
013200 01  PRIC-REJECT-REASON            PIC X(40).                     00013200
013300*                                                                 00013300
013400 PROCEDURE DIVISION USING PRIC-PARM-REC, PRIC-RETURN-CODE,        00013400
013500     PRIC-REJECT-REASON.                                          00013500
013600*                                                                 00013600
013700***************************************************************** 00013700
013800* 000-MAIN-RTN -- ENTRY POINT.  ON ANY PERIOD EDIT FAILURE, THE   00013800
013900* OFFENDING PARAGRAPH MOVES THE RETURN CODE AND REASON AND DOES   00013900
014000* A GO TO 1000-ERROR-RTN, WHICH RETURNS IMMEDIATELY.  RENTMAIN    00014000
014100* NEVER SEES A PARTIALLY PRICED RESULT.                           00014100
014200***************************************************************** 00014200
014300 000-MAIN-RTN.                                                    00014300
014400     MOVE ZERO            TO PRIC-RETURN-CODE.                    00014400
014500     MOVE SPACES          TO PRIC-REJECT-REASON.                  00014500
014600     PERFORM 100-VALIDATE-PERIOD THRU 100-EXIT.                   00014600
014700     PERFORM 200-CALC-DURATION THRU 200-EXIT.                     00014700
014800     PERFORM 300-CALC-BASE-COST THRU 300-EXIT.                    00014800
014900     PERFORM 400-APPLY-DISCOUNT THRU 400-EXIT.                    00014900
015000     PERFORM 500-COST-PER-DAY THRU 500-EXIT.                      00015000
015100     GOBACK.                                                      00015100
015200*                                                                 00015200
015300***************************************************************** 00015300
015400* 100-VALIDATE-PERIOD -- BOTH DATES PRESENT, START NOT AFTER      00015400
015500* END, START NOT BEFORE THE CURRENT (BUSINESS) DATE.  THE 365-    00015500
015600* DAY CEILING IS CHECKED IN 200- ONCE THE EXCLUSIVE DAY COUNT     00015600
015700* IS AVAILABLE.                                                   00015700
015800***************************************************************** 00015800
015900 100-VALIDATE-PERIOD.                                             00015900
016000     IF PRIC-START-DATE = ZERO OR PRIC-END-DATE = ZERO            00016000
016100         MOVE 10 TO PRIC-RETURN-CODE                              00016100
016200         MOVE "RENTAL PERIOD START OR END DATE MISSING"           00016200
016300             TO PRIC-REJECT-REASON                                00016300
016400         GO TO 1000-ERROR-RTN                                     00016400
016500     END-IF.                                                      00016500
016600     IF PRIC-START-DATE > PRIC-END-DATE                           00016600
016700         MOVE 12 TO PRIC-RETURN-CODE                              00016700
016800         MOVE "RENTAL PERIOD START DATE AFTER END DATE"           00016800
016900             TO PRIC-REJECT-REASON                                00016900
017000         GO TO 1000-ERROR-RTN                                     00017000
017100     END-IF.                                                      00017100
017200     IF PRIC-START-DATE < PRIC-CURRENT-DATE                       00017200
017300         MOVE 14 TO PRIC-RETURN-CODE                              00017300
017400         MOVE "RENTAL PERIOD START DATE BEFORE TODAY"             00017400
017500             TO PRIC-REJECT-REASON                                00017500
017600         GO TO 1000-ERROR-RTN                                     00017600
017700     END-IF.                                                      00017700
017800 100-EXIT.                                                        00017800
017900     EXIT.                                                        00017900
018000*                                                                 00018000
018100***************************************************************** 00018100
018200* 200-CALC-DURATION -- CONVERTS START/END/CURRENT TO DAY          00018200
018300* NUMBERS, THEN DERIVES BOTH DURATION FIGURES.  PRIC-DURATION-    00018300
018400* DAYS IS THE INCLUSIVE COUNT USED FOR PRICING; PRIC-DURATION-    00018400
018500* EXCL-DAYS IS THE EXCLUSIVE COUNT USED BY THE VIEW AND BY THE    00018500
018600* 365-DAY CEILING BELOW -- SEE SPEC NOTE IN RENTMAIN 500-BUILD-   00018600
018700* VIEW-RESERVED, THE TWO DELIBERATELY DIFFER BY ONE.              00018700
018800***************************************************************** 00018800
018900 200-CALC-DURATION.                                               00018900
019000     MOVE PRIC-START-DATE   TO WS-DN-DATE.                        00019000
019100     PERFORM 900-CALC-DAYNUM THRU 900-EXIT.                       00019100
019200     MOVE WS-DN-RESULT      TO WS-START-DAYNUM.                   00019200
019300     MOVE PRIC-END-DATE     TO WS-DN-DATE.                        00019300
019400     PERFORM 900-CALC-DAYNUM THRU 900-EXIT.                       00019400
019500     MOVE WS-DN-RESULT      TO WS-END-DAYNUM.                     00019500
019600     MOVE PRIC-CURRENT-DATE TO WS-DN-DATE.                        00019600
019700     PERFORM 900-CALC-DAYNUM THRU 900-EXIT.                       00019700
019800     MOVE WS-DN-RESULT      TO WS-CURRENT-DAYNUM.                 00019800
019900     COMPUTE WS-DURATION-EXCL-W =                                 00019900
020000         WS-END-DAYNUM - WS-START-DAYNUM.                         00020000
020100     COMPUTE WS-DURATION-W = WS-DURATION-EXCL-W + 1.              00020100
020200     IF WS-DURATION-EXCL-W > 365                                  00020200
020300         MOVE 16 TO PRIC-RETURN-CODE                              00020300
020400         MOVE "RENTAL PERIOD EXCEEDS 365 DAYS"                    00020400
020500             TO PRIC-REJECT-REASON                                00020500
020600         GO TO 1000-ERROR-RTN                                     00020600
020700     END-IF.                                                      00020700
020800     MOVE WS-DURATION-W      TO PRIC-DURATION-DAYS.               00020800
020900     MOVE WS-DURATION-EXCL-W TO PRIC-DURATION-EXCL-DAYS.          00020900
021000 200-EXIT.                                                        00021000
021100     EXIT.                                                        00021100
021200*                                                                 00021200
021300***************************************************************** 00021300
021400* 300-CALC-BASE-COST -- DAILY RATE TIMES THE INCLUSIVE DURATION.  00021400
021500* EXACT, NO ROUNDING NEEDED (INTEGER DAY MULTIPLIER).             00021500
021600***************************************************************** 00021600
021700 300-CALC-BASE-COST.                                              00021700
021800     COMPUTE WS-BASE-COST ROUNDED =                               00021800
021900         PRIC-DAILY-RATE * WS-DURATION-W.                         00021900
022000 300-EXIT.                                                        00022000
022100     EXIT.                                                        00022100
022200*                                                                 00022200
022300***************************************************************** 00022300
022400* 400-APPLY-DISCOUNT -- TIERED ON THE INCLUSIVE DURATION: 30      00022400
022500* DAYS OR MORE GETS 20%, 7 DAYS OR MORE GETS 10%, OTHERWISE NO    00022500
022600* DISCOUNT.  THE DISCOUNT AMOUNT AND THE TOTAL ARE BOTH CARRIED   00022600
022700* TO 4 DECIMALS BEFORE THE FINAL HALF-UP ROUND TO CENTS.          00022700
022800***************************************************************** 00022800
022900 400-APPLY-DISCOUNT.                                              00022900
023000     IF WS-DURATION-W >= 30                                       00023000
023100         MOVE 0.2000 TO WS-DISCOUNT-RATE                          00023100
023200     ELSE                                                         00023200
023300         IF WS-DURATION-W >= 7                                    00023300
023400             MOVE 0.1000 TO WS-DISCOUNT-RATE                      00023400
023500         ELSE                                                     00023500
023600             MOVE 0.0000 TO WS-DISCOUNT-RATE                      00023600
023700         END-IF                                                   00023700
023800     END-IF.                                                      00023800
023900     COMPUTE WS-DISCOUNT-AMT-4D =                                 00023900
024000         WS-BASE-COST * WS-DISCOUNT-RATE.                         00024000
024100     COMPUTE WS-TOTAL-COST-4D =                                   00024100
024200         WS-BASE-COST - WS-DISCOUNT-AMT-4D.                       00024200
024300     COMPUTE PRIC-TOTAL-COST ROUNDED =                            00024300
024400         WS-TOTAL-COST-4D.                                        00024400
024500     COMPUTE PRIC-DISCOUNT-PCT =                                  00024500
024600         WS-DISCOUNT-RATE * 100.                                  00024600
024700 400-EXIT.                                                        00024700
024800     EXIT.                                                        00024800
024900*                                                                 00024900
025000***************************************************************** 00025000
025100* 500-COST-PER-DAY -- TOTAL COST OVER DURATION DAYS, HALF-UP      00025100
025200* TO CENTS.  DURATION IS NEVER ZERO -- 200- GUARANTEES AT LEAST   00025200
025300* ONE DAY.                                                        00025300
025400***************************************************************** 00025400
025500 500-COST-PER-DAY.                                                00025500
025600     COMPUTE WS-COST-PER-DAY-4D =                                 00025600
025700         PRIC-TOTAL-COST / WS-DURATION-W.                         00025700
025800     COMPUTE PRIC-COST-PER-DAY ROUNDED =                          00025800
025900         WS-COST-PER-DAY-4D.                                      00025900
026000 500-EXIT.                                                        00026000
026100     EXIT.                                                        00026100
026200*                                                                 00026200
026300***************************************************************** 00026300
026400* 900-CALC-DAYNUM -- STANDARD PROLEPTIC GREGORIAN DAY-NUMBER      00026400
026500* CALCULATION.  WS-DN-DATE MUST BE LOADED BY THE CALLER.  RESULT  00026500
026600* COMES BACK IN WS-DN-RESULT.                                     00026600
026700***************************************************************** 00026700
026800 900-CALC-DAYNUM.                                                 00026800
026900     PERFORM 950-LEAP-YEAR-TEST THRU 950-EXIT.                    00026900
027000     COMPUTE WS-DN-RESULT =                                       00027000
027100         (WS-DN-YYYY * 365)                                       00027100
027200         + ((WS-DN-YYYY - 1) / 4)                                 00027200
027300         - ((WS-DN-YYYY - 1) / 100)                               00027300
027400         + ((WS-DN-YYYY - 1) / 400)                               00027400
027500         + CUM-DAYS-ENTRY (WS-DN-MM)                              00027500
027600         + WS-DN-DD.                                              00027600
027700     IF WS-DN-MM > 2 AND WS-DN-IS-LEAP-YEAR                       00027700
027800         ADD 1 TO WS-DN-RESULT                                    00027800
027900     END-IF.                                                      00027900
028000 900-EXIT.                                                        00028000
028100     EXIT.                                                        00028100
028200*                                                                 00028200
028300***************************************************************** 00028300
028400* 950-LEAP-YEAR-TEST -- DIVISIBLE BY 4 AND NOT BY 100, UNLESS     00028400
028500* ALSO DIVISIBLE BY 400.  NO INTRINSIC FUNCTION -- REMAINDER      00028500
028600* TAKEN THE OLD WAY, VIA DIVIDE.                                  00028600
028700***************************************************************** 00028700
028800 950-LEAP-YEAR-TEST.                                              00028800
028900     MOVE "N" TO WS-DN-LEAP-SW.                                   00028900
029000     DIVIDE WS-DN-YYYY BY 4 GIVING WS-DN-REM                      00029000
029100         REMAINDER WS-DN-REM.                                     00029100
029200     IF WS-DN-REM = 0                                             00029200
029300         DIVIDE WS-DN-YYYY BY 100 GIVING WS-DN-REM                00029300
029400             REMAINDER WS-DN-REM                                  00029400
029500         IF WS-DN-REM NOT = 0                                     00029500
029600             MOVE "Y" TO WS-DN-LEAP-SW                            00029600
029700         ELSE                                                     00029700
029800             DIVIDE WS-DN-YYYY BY 400 GIVING WS-DN-REM            00029800
029900                 REMAINDER WS-DN-REM                              00029900
030000             IF WS-DN-REM = 0                                     00030000
030100                 MOVE "Y" TO WS-DN-LEAP-SW                        00030100
030200             END-IF                                               00030200
030300         END-IF                                                   00030300
030400     END-IF.                                                      00030400
030500 950-EXIT.                                                        00030500
030600     EXIT.                                                        00030600
030700*                                                                 00030700
030800***************************************************************** 00030800
030900* 1000-ERROR-RTN -- RETURN CODE AND REASON ARE ALREADY SET BY     00030900
031000* THE PARAGRAPH THAT FOUND THE EDIT FAILURE.  JUST RETURN.        00031000
031100***************************************************************** 00031100
031200 1000-ERROR-RTN.                                                  00031200
031300     GOBACK.                                                      00031300
