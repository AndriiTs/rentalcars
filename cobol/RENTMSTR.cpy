000100***************************************************************** 00000100
000200* RENTMSTR -- RENTAL MASTER RECORD LAYOUT.                        00000200
000300*                                                                 00000300
000400* ONE ENTRY PER RENTAL, BUILT WHEN A "CR" TRANSACTION IS          00000400
000500* ACCEPTED (RENTMAIN 210-CREATE-RENTAL) AND UPDATED IN PLACE      00000500
000600* BY THE 220/230/240 PARAGRAPHS AS THE RENTAL MOVES THROUGH       00000600
000700* ITS LIFECYCLE.  HELD IN WS-RENTAL-TABLE AND WRITTEN TO          00000700
000800* RENTOUT AT END OF RUN IN THE ORDER THE RENTALS WERE CREATED.    00000800
000900*                                                                 00000900
001000* FIXED LENGTH 100 BYTES.                                         00001000
001100*                                                                 00001100
001200* 93-03-02  DYS  ORIGINAL LAYOUT FOR THE RENTAL CONVERSION.       00001200
001300* 99-01-05  DYS  Y2K -- RENT-START-DATE/RENT-END-DATE WIDENED     00001300
001400*                FROM 9(6) TO 9(8).                               00001400
001500* 04-09-14  MAY  ADDED RENT-CANCEL-REASON.                 RQ1201 00001500
001600* 07-02-28  JWS  ADDED RENT-START-ODO/RENT-END-ODO SO THE VIEW    00001600
001700*                PROJECTION CAN COMPUTE KILOMETRES DRIVEN.  RQ124400001700
001800***************************************************************** 00001800
001900 01  RENTAL-REC.                                                  00001900
002000     05  RENT-ID                     PIC X(10).                   00002000
002100     05  RENT-CUST-ID                PIC X(10).                   00002100
002200     05  RENT-CAR-ID                 PIC X(10).                   00002200
002300     05  RENT-START-DATE             PIC 9(8).                    00002300
002400     05  RENT-START-DATE-X REDEFINES                              00002400
002500         RENT-START-DATE.                                         00002500
002600         10  RENT-START-YYYY         PIC 9(4).                    00002600
002700         10  RENT-START-MM           PIC 9(2).                    00002700
002800         10  RENT-START-DD           PIC 9(2).                    00002800
002900     05  RENT-END-DATE               PIC 9(8).                    00002900
003000     05  RENT-END-DATE-X REDEFINES                                00003000
003100         RENT-END-DATE.                                           00003100
003200         10  RENT-END-YYYY           PIC 9(4).                    00003200
003300         10  RENT-END-MM             PIC 9(2).                    00003300
003400         10  RENT-END-DD             PIC 9(2).                    00003400
003500     05  RENT-TOTAL-COST             PIC S9(7)V99.                00003500
003600     05  RENT-CURRENCY               PIC X(3).                    00003600
003700     05  RENT-STATUS                 PIC X(1).                    00003700
003800         88  RENT-IS-RESERVED        VALUE "R".                   00003800
003900         88  RENT-IS-ACTIVE          VALUE "A".                   00003900
004000         88  RENT-IS-COMPLETED       VALUE "C".                   00004000
004100         88  RENT-IS-CANCELLED       VALUE "X".                   00004100
004200     05  RENT-START-ODO              PIC 9(7).                    00004200
004300     05  RENT-END-ODO                PIC 9(7).                    00004300
004400     05  RENT-CANCEL-REASON          PIC X(20).                   00004400
004500     05  FILLER                      PIC X(7).                    00004500
