000100 IDENTIFICATION DIVISION.                                         00000100
000200***************************************************************** 00000200
000300 PROGRAM-ID.    RENTMAIN.                                         00000300
000400 AUTHOR.        D Y SINGH.                                        00000400
000500 INSTALLATION.  RENTAL SYSTEMS GROUP.                             00000500
000600 DATE-WRITTEN.  03/02/93.                                         00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.      NON-CONFIDENTIAL.                                 00000800
000900*                                                                 00000900
001000*    RENTMAIN -- DAILY RENTAL TRANSACTION UPDATE.                 00001000
001100*                                                                 00001100
001200*    LOADS THE CUSTOMER AND CAR MASTERS INTO MEMORY, VALIDATING   00001200
001300*    EACH AS IT IS LOADED, THEN APPLIES THE DAYS RENTAL           00001300
001400*    TRANSACTIONS (CREATE/START/COMPLETE/CANCEL) AGAINST THEM     00001400
001500*    IN ARRIVAL ORDER.  EACH ACCEPTED TRANSACTION UPDATES THE     00001500
001600*    IN-MEMORY RENTAL TABLE AND THE DENORMALIZED VIEW TABLE AND,  00001600
001700*    FOR CREATE, CALLS RENTPRIC FOR THE PRICE.  REJECTED          00001700
001800*    TRANSACTIONS GO TO THE ERROR LISTING UNCHANGED.  AT END OF   00001800
001900*    RUN THE UPDATED CAR MASTER, RENTAL MASTER, AND VIEW FILE     00001900
002000*    ARE WRITTEN, FOLLOWED BY THE CONTROL TOTALS REPORT.          00002000
002100*                                                                 00002100
002200*    THE BUSINESS DATE IS SUPPLIED BY THE SCHEDULER ON THE PARM   00002200
002300*    FIELD OF THE EXEC STATEMENT (PARM=YYYYMMDD) SO A RERUN       00002300
002400*    CAN BE DATED OTHER THAN THE SYSTEM DATE.  SEE 050-GET-RUN-   00002400
002500*    DATE.                                                        00002500
002600*                                                                 00002600
002700*    CHANGE LOG --                                                00002700
002800*    93-03-02  DYS  ORIGINAL VERSION FOR THE RENTAL CONVERSION,   00002800
002900*                   MODELLED ON THE OVERNIGHT POLICY UPDATE RUN.  00002900
003000*    93-11-02  DYS  ADDED THE DUPLICATE-VIN AND DUPLICATE-EMAIL   00003000
003100*                   EDITS TO THE LOAD PASSES.             RQ1075  00003100
003200*    95-06-14  JWS  CAR STATUS GUARD ON COMPLETE -- AN OUT-OF-    00003200
003300*                   SERVICE CAR NO LONGER FLIPS BACK TO           00003300
003400*                   AVAILABLE ON RETURN.                  RQ1098  00003400
003500*    96-07-30  JWS  LICENSE COUNTRY SPLIT OUT, SEE RENTCUST.      00003500
003600*    97-08-21  DYS  DISCOUNT TABLE CHANGES CARRIED BY RENTPRIC,   00003600
003700*                   NO CHANGE HERE.                               00003700
003800*    99-01-05  DYS  Y2K -- ALL WORKING DATE FIELDS WIDENED TO A   00003800
003900*                   FULL 4-DIGIT YEAR.  RUN-DATE PARM IS NOW      00003900
004000*                   8 DIGITS, WAS 6.  CONVERTED AND RE-PROMOTED   00004000
004100*                   EVERY JOB THAT CALLS THIS PROGRAM.            00004100
004200*    02-06-19  MAY  AGE EDIT AT REGISTRATION NOW COMPARES FULL    00004200
004300*                   DATES RATHER THAN YEAR SUBTRACTION, PER       00004300
004400*                   LEGAL.  ELIGIBILITY CHECK AT RENTAL TIME      00004400
004500*                   STILL USES YEAR SUBTRACTION -- NOT CHANGED,   00004500
004600*                   CONFIRMED WITH LEGAL THIS IS INTENTIONAL.     00004600
004700*                                                           RQ114000004700
004800*    03-04-22  MAY  CALLS RENTPRIC FOR PRICING INSTEAD OF THE     00004800
004900*                   IN-LINE COST ROUTINE REMOVED THIS RELEASE.    00004900
005000*                                                           RQ116200005000
005100*    04-09-14  MAY  VIEW FILE ADDED (SECTION 500-530) FOR THE     00005100
005200*                   NEW REPORTING EXTRACT REQUESTED BY THE        00005200
005300*                   RENTAL DESK.                          RQ1201  00005300
005400*    07-02-28  JWS  TOTAL-KM ON THE VIEW RECORD NOW SET ONLY      00005400
005500*                   AT COMPLETION, WAS BEING SET (INCORRECTLY)    00005500
005600*                   AT START AS WELL.                     RQ1244  00005600
005700*    11-05-17  DYS  CATEGORY AND CURRENCY TABLES MOVED HERE       00005700
005800*                   FROM HARD-CODED IFS, SEE 410-VALIDATE-CAR.    00005800
005900*    13-10-08  MAY  EMAIL EDIT NOW LOCATES THE @ AND CHECKS THE   00005900
006000*                   BYTE AFTER IT FOR BLANK, NOT JUST BYTE 40 --  00006000
006100*                   A SPACE-PADDED "NAME@" WAS GETTING THROUGH.   00006100
006200*                   PHONE EDIT NOW ALSO CHECKS THAT NOTHING BUT   00006200
006300*                   BLANKS FOLLOWS THE DIGIT RUN.           RQ131800006300
006400***************************************************************** 00006400
006500*                                                                 00006500
006600 ENVIRONMENT DIVISION.                                            00006600
006700 CONFIGURATION SECTION.                                           00006700
006800 SOURCE-COMPUTER.  IBM-390.                                       00006800
006900 OBJECT-COMPUTER.  IBM-390.                                       00006900
007000 SPECIAL-NAMES.                                                   00007000
007100     C01 IS TOP-OF-FORM                                           00007100
007200     CLASS VALID-DIGITS IS "0" THRU "9"                           00007200
007300     UPSI-0 ON STATUS IS RM-TEST-MODE-ON.                         00007300
007400*                                                                 00007400
007500 INPUT-OUTPUT SECTION.                                            00007500
007600 FILE-CONTROL.                                                    00007600
007700     SELECT CUSTFILE ASSIGN TO CUSTFILE                           00007700
007800         ORGANIZATION IS SEQUENTIAL                               00007800
007900         FILE STATUS IS WS-CUSTFILE-STATUS.                       00007900
008000     SELECT CARFILE  ASSIGN TO CARFILE                            00008000
008100         ORGANIZATION IS SEQUENTIAL                               00008100
008200         FILE STATUS IS WS-CARFILE-STATUS.                        00008200
008300     SELECT RENTTXN  ASSIGN TO RENTTXN                            00008300
008400         ORGANIZATION IS SEQUENTIAL                               00008400
008500         FILE STATUS IS WS-RENTTXN-STATUS.                        00008500
008600     SELECT RENTOUT  ASSIGN TO RENTOUT                            00008600
008700         ORGANIZATION IS SEQUENTIAL                               00008700
008800         FILE STATUS IS WS-RENTOUT-STATUS.                        00008800
008900     SELECT CAROUT   ASSIGN TO CAROUT                             00008900
009000         ORGANIZATION IS SEQUENTIAL                               00009000
009100         FILE STATUS IS WS-CAROUT-STATUS.                         00009100
009200     SELECT VIEWOUT  ASSIGN TO VIEWOUT                            00009200
009300         ORGANIZATION IS SEQUENTIAL                               00009300
009400         FILE STATUS IS WS-VIEWOUT-STATUS.                        00009400
009500     SELECT ERRFILE  ASSIGN TO ERRFILE                            00009500
009600         ORGANIZATION IS LINE SEQUENTIAL                          00009600
009700         FILE STATUS IS WS-ERRFILE-STATUS.                        00009700
009800     SELECT RPTFILE  ASSIGN TO RPTFILE                            00009800
009900         ORGANIZATION IS LINE SEQUENTIAL                          00009900
010000         FILE STATUS IS WS-RPTFILE-STATUS.                        00010000
010100*                                                                 00010100
010200 DATA DIVISION.                                                   00010200
010300 FILE SECTION.                                                    00010300
010400*                                                                 00010400
010500 FD  CUSTFILE                                                     00010500
010600     RECORDING MODE IS F                                          00010600
010700     LABEL RECORDS ARE STANDARD.                                  00010700
010800     COPY RENTCUST.                                               00010800
010900*                                                                 00010900
011000 FD  CARFILE                                                      00011000
011100     RECORDING MODE IS F                                          00011100
011200     LABEL RECORDS ARE STANDARD.                                  00011200
011300     COPY RENTCAR.                                                00011300
011400*                                                                 00011400
011500 FD  RENTTXN                                                      00011500
011600     RECORDING MODE IS F                                          00011600
011700     LABEL RECORDS ARE STANDARD.                                  00011700
011800     COPY RENTTRAN.                                               00011800
011900*                                                                 00011900
012000 FD  RENTOUT                                                      00012000
012100     RECORDING MODE IS F                                          00012100
012200     LABEL RECORDS ARE STANDARD.                                  00012200
012300     COPY RENTMSTR                                                00012300
012400         REPLACING ==RENTAL-REC== BY ==RENTOUT-REC==.             00012400
012500*                                                                 00012500
012600 FD  CAROUT                                                       00012600
012700     RECORDING MODE IS F                                          00012700
012800     LABEL RECORDS ARE STANDARD.                                  00012800
012900     COPY RENTCAR                                                 00012900
013000         REPLACING ==CAR-REC== BY ==CAROUT-REC==.                 00013000
013100*                                                                 00013100
013200 FD  VIEWOUT                                                      00013200
013300     RECORDING MODE IS F                                          00013300
013400     LABEL RECORDS ARE STANDARD.                                  00013400
013500     COPY RENTVIEW                                                00013500
013600         REPLACING ==VIEW-REC== BY ==VIEWOUT-REC==.               00013600
013700*                                                                 00013700
013800 FD  ERRFILE                                                      00013800
013900     RECORDING MODE IS V.                                         00013900
014000 01  ERRFILE-LINE                PIC X(74).                       00014000
014100*                                                                 00014100
014200 FD  RPTFILE                                                      00014200
014300     RECORDING MODE IS V.                                         00014300
014400 01  REPORT-RECORD               PIC X(132).                      00014400
014500*                                                                 00014500
014600 WORKING-STORAGE SECTION.                                         00014600
014700*                                                                 00014700
014800***************************************************************** 00014800
014900* FILE STATUS AND END-OF-FILE SWITCHES.                           00014900
015000***************************************************************** 00015000
015100 01  WS-FILE-STATUSES.                                            00015100
015200     05  WS-CUSTFILE-STATUS      PIC X(2).                        00015200
015300     05  WS-CARFILE-STATUS       PIC X(2).                        00015300
015400     05  WS-RENTTXN-STATUS       PIC X(2).                        00015400
015500     05  WS-RENTOUT-STATUS       PIC X(2).                        00015500
015600     05  WS-CAROUT-STATUS        PIC X(2).                        00015600
015700     05  WS-VIEWOUT-STATUS       PIC X(2).                        00015700
015800     05  WS-ERRFILE-STATUS       PIC X(2).                        00015800
015900     05  FILLER                  PIC X(4).                        00015900
016000     05  WS-RPTFILE-STATUS       PIC X(2).                        00016000
016100*                                                                 00016100
016200 01  WS-SWITCHES.                                                 00016200
016300     05  WS-CUST-EOF-SW          PIC X(1) VALUE "N".              00016300
016400         88  WS-CUST-EOF         VALUE "Y".                       00016400
016500     05  WS-CAR-EOF-SW           PIC X(1) VALUE "N".              00016500
016600         88  WS-CAR-EOF          VALUE "Y".                       00016600
016700     05  WS-TRAN-EOF-SW          PIC X(1) VALUE "N".              00016700
016800         88  WS-TRAN-EOF         VALUE "Y".                       00016800
016900     05  WS-TRAN-ACCEPT-SW       PIC X(1) VALUE "Y".              00016900
017000         88  WS-TRAN-ACCEPTED    VALUE "Y".                       00017000
017100         88  WS-TRAN-REJECTED    VALUE "N".                       00017100
017200     05  WS-FOUND-SW             PIC X(1) VALUE "N".              00017200
017300         88  WS-ROW-FOUND        VALUE "Y".                       00017300
017400         88  WS-ROW-NOT-FOUND    VALUE "N".                       00017400
017500     05  WS-CAR-UPDATE-OK-SW     PIC X(1) VALUE "Y".              00017500
017600         88  WS-CAR-STATUS-OK    VALUE "Y".                       00017600
017700*                                                                 00017700
017800     05  WS-CUST-VALID-SW        PIC X(1) VALUE "Y".              00017800
017900         88  WS-CUST-IS-VALID    VALUE "Y".                       00017900
018000     05  WS-CAR-VALID-SW         PIC X(1) VALUE "Y".              00018000
018100         88  WS-CAR-IS-VALID     VALUE "Y".                       00018100
018200     05  FILLER                  PIC X(2).                        00018200
018300*                                                                 00018300
018400 01  WS-ERR-WORK.                                                 00018400
018500     05  WS-ERR-TYPE             PIC X(2).                        00018500
018600     05  WS-ERR-KEY              PIC X(10).                       00018600
018700     05  WS-ERR-REASON           PIC X(60).                       00018700
018800     05  FILLER                  PIC X(4).                        00018800
018900*                                                                 00018900
019000 01  WS-LOOKUP-KEYS.                                              00019000
019100     05  WS-LOOKUP-CUST-ID       PIC X(10).                       00019100
019200     05  WS-LOOKUP-CAR-ID        PIC X(10).                       00019200
019300     05  WS-LOOKUP-RENT-ID       PIC X(10).                       00019300
019400     05  FILLER                  PIC X(4).                        00019400
019500*                                                                 00019500
019600 01  WS-ELIGIBILITY-WORK.                                         00019600
019700     05  WS-CUST-AGE-YEARS       PIC S9(3) COMP.                  00019700
019800     05  WS-LIC-VALID-SW         PIC X(1) VALUE "N".              00019800
019900         88  WS-LIC-IS-VALID     VALUE "Y".                       00019900
020000     05  WS-ELIGIBLE-SW          PIC X(1) VALUE "N".              00020000
020100         88  WS-CUST-IS-ELIGIBLE VALUE "Y".                       00020100
020200     05  FILLER                  PIC X(2).                        00020200
020300*                                                                 00020300
020400 01  WS-TXN-WORK.                                                 00020400
020500     05  WS-NEW-ODOMETER         PIC 9(7).                        00020500
020600     05  WS-KM-DRIVEN            PIC S9(7) COMP-3.                00020600
020700     05  FILLER                  PIC X(4).                        00020700
020800*                                                                 00020800
020900***************************************************************** 00020900
021000* SUBSCRIPTS, COUNTERS, AND TABLE SIZES -- ALL BINARY.            00021000
021100***************************************************************** 00021100
021200 01  WS-SUBSCRIPTS.                                               00021200
021300     05  WS-CUST-IX              PIC S9(5) COMP.                  00021300
021400     05  WS-CAR-IX               PIC S9(5) COMP.                  00021400
021500     05  WS-RENT-IX              PIC S9(5) COMP.                  00021500
021600     05  WS-SRCH-IX              PIC S9(5) COMP.                  00021600
021700     05  WS-CUST-TAB-MAX         PIC S9(5) COMP VALUE +0.         00021700
021800     05  WS-CAR-TAB-MAX          PIC S9(5) COMP VALUE +0.         00021800
021900     05  WS-RENT-TAB-MAX         PIC S9(5) COMP VALUE +0.         00021900
022000     05  FILLER                  PIC X(4).                        00022000
022100*                                                                 00022100
022200***************************************************************** 00022200
022300* CURRENT (BUSINESS) DATE -- SET FROM THE RUN PARAMETER IN        00022300
022400* 050-GET-RUN-DATE.  ALL "TODAY" EDITS IN THIS PROGRAM AND IN     00022400
022500* RENTPRIC USE THIS FIELD, NEVER THE SYSTEM CLOCK.                00022500
022600***************************************************************** 00022600
022700 01  WS-RUN-DATE-AREA.                                            00022700
022800     05  WS-RUN-DATE             PIC 9(8).                        00022800
022900     05  WS-RUN-DATE-X REDEFINES                                  00022900
023000         WS-RUN-DATE.                                             00023000
023100         10  WS-RUN-YYYY         PIC 9(4).                        00023100
023200         10  WS-RUN-MM           PIC 9(2).                        00023200
023300         10  WS-RUN-DD           PIC 9(2).                        00023300
023400     05  WS-AGE-CUTOFF-21        PIC 9(8).                        00023400
023500     05  WS-AGE-CUTOFF-100       PIC 9(8).                        00023500
023600     05  FILLER                  PIC X(4).                        00023600
023700*                                                                 00023700
023800***************************************************************** 00023800
023900* CUSTOMER, CAR, RENTAL, AND VIEW TABLES -- EACH HOLDS THE RAW    00023900
024000* FIXED RECORD AS AN OPAQUE STRING.  FIELD-LEVEL WORK IS DONE     00024000
024100* AGAINST A ONE-RECORD WORK AREA (WS-CUST-WORK AND SO ON BELOW)   00024100
024200* THAT IS MOVED IN AND OUT OF THE TABLE ENTRY.                    00024200
024300***************************************************************** 00024300
024400 01  WS-CUST-TABLE.                                               00024400
024500     05  WS-CUST-ENTRY           PIC X(150)                       00024500
024600                                 OCCURS 2000 TIMES                00024600
024700                                 INDEXED BY CUST-IX.              00024700
024800     05  FILLER                  PIC X(1).                        00024800
024900*                                                                 00024900
025000 01  WS-CAR-TABLE.                                                00025000
025100     05  WS-CAR-ENTRY            PIC X(100)                       00025100
025200                                 OCCURS 2000 TIMES                00025200
025300                                 INDEXED BY CAR-IX.               00025300
025400     05  FILLER                  PIC X(1).                        00025400
025500*                                                                 00025500
025600 01  WS-RENTAL-TABLE.                                             00025600
025700     05  WS-RENTAL-ENTRY         PIC X(100)                       00025700
025800                                 OCCURS 5000 TIMES                00025800
025900                                 INDEXED BY RENT-IX.              00025900
026000     05  FILLER                  PIC X(1).                        00026000
026100*                                                                 00026100
026200 01  WS-VIEW-TABLE.                                               00026200
026300     05  WS-VIEW-ENTRY           PIC X(274)                       00026300
026400                                 OCCURS 5000 TIMES                00026400
026500                                 INDEXED BY VIEW-IX.              00026500
026600     05  FILLER                  PIC X(1).                        00026600
026700*                                                                 00026700
026800***************************************************************** 00026800
026900* STRUCTURED WORK AREAS, ONE PER RECORD TYPE, BUILT FROM THE      00026900
027000* SAME COPYBOOKS AS THE FD RECORDS BUT RENAMED SO THERE IS NO     00027000
027100* CLASH WITH THE FD-LEVEL NAMES.                                  00027100
027200***************************************************************** 00027200
027300     COPY RENTCUST                                                00027300
027400         REPLACING ==CUST-REC== BY ==WS-CUST-WORK==.              00027400
027500*                                                                 00027500
027600     COPY RENTCAR                                                 00027600
027700         REPLACING ==CAR-REC== BY ==WS-CAR-WORK==.                00027700
027800*                                                                 00027800
027900     COPY RENTMSTR                                                00027900
028000         REPLACING ==RENTAL-REC== BY ==WS-RENTAL-WORK==.          00028000
028100*                                                                 00028100
028200     COPY RENTVIEW                                                00028200
028300         REPLACING ==VIEW-REC== BY ==WS-VIEW-WORK==.              00028300
028400*                                                                 00028400
028500     COPY RENTERR.                                                00028500
028600*                                                                 00028600
028700***************************************************************** 00028700
028800* VALID CATEGORY AND CURRENCY TABLES -- BUILT AS LITERAL STRINGS  00028800
028900* AND REDEFINED INTO AN OCCURS TABLE, THE WAY THE SHOP HAS ALWAYS 00028900
029000* CODED A SMALL LOOK-UP LIST.                                     00029000
029100***************************************************************** 00029100
029200 01  CAT-TABLE-LIT.                                               00029200
029300     05  FILLER                  PIC X(8) VALUE "ECONOMY ".       00029300
029400     05  FILLER                  PIC X(8) VALUE "COMPACT ".       00029400
029500     05  FILLER                  PIC X(8) VALUE "MIDSIZE ".       00029500
029600     05  FILLER                  PIC X(8) VALUE "FULLSIZE".       00029600
029700     05  FILLER                  PIC X(8) VALUE "SUV     ".       00029700
029800     05  FILLER                  PIC X(8) VALUE "LUXURY  ".       00029800
029900     05  FILLER                  PIC X(8) VALUE "VAN     ".       00029900
030000 01  CAT-TABLE REDEFINES CAT-TABLE-LIT.                           00030000
030100     05  CAT-ENTRY               PIC X(8) OCCURS 7 TIMES.         00030100
030200*                                                                 00030200
030300 01  CURR-TABLE-LIT.                                              00030300
030400     05  FILLER                  PIC X(3) VALUE "USD".            00030400
030500     05  FILLER                  PIC X(3) VALUE "EUR".            00030500
030600     05  FILLER                  PIC X(3) VALUE "GBP".            00030600
030700     05  FILLER                  PIC X(3) VALUE "CAD".            00030700
030800     05  FILLER                  PIC X(3) VALUE "AUD".            00030800
030900     05  FILLER                  PIC X(3) VALUE "JPY".            00030900
031000     05  FILLER                  PIC X(3) VALUE "CHF".            00031000
031100     05  FILLER                  PIC X(3) VALUE "PLN".            00031100
031200     05  FILLER                  PIC X(3) VALUE "UAH".            00031200
031300 01  CURR-TABLE REDEFINES CURR-TABLE-LIT.                         00031300
031400     05  CURR-ENTRY              PIC X(3) OCCURS 9 TIMES.         00031400
031500 01  WS-TABLE-IX                 PIC S9(3) COMP.                  00031500
031600*                                                                 00031600
031700***************************************************************** 00031700
031800* RENTPRIC LINKAGE WORK AREA -- SAME SHAPE AS RENTPRICS OWN       00031800
031900* PRIC-PARM-REC, PASSED BY REFERENCE ON THE CALL.                 00031900
032000***************************************************************** 00032000
032100 01  WS-PRIC-PARM-REC.                                            00032100
032200     05  WS-PRIC-DAILY-RATE      PIC S9(5)V99.                    00032200
032300     05  WS-PRIC-START-DATE      PIC 9(8).                        00032300
032400     05  WS-PRIC-END-DATE        PIC 9(8).                        00032400
032500     05  WS-PRIC-CURRENT-DATE    PIC 9(8).                        00032500
032600     05  WS-PRIC-DURATION-DAYS   PIC 9(3).                        00032600
032700     05  WS-PRIC-DURATION-EXCL   PIC 9(3).                        00032700
032800     05  WS-PRIC-TOTAL-COST      PIC S9(7)V99.                    00032800
032900     05  WS-PRIC-COST-PER-DAY    PIC S9(7)V99.                    00032900
033000     05  WS-PRIC-DISCOUNT-PCT    PIC 9(3).                        00033000
033100     05  FILLER                  PIC X(2).                        00033100
033200 01  WS-PRIC-RETURN-CODE         PIC 9(2).                        00033200
033300     88  WS-PRIC-WAS-OK          VALUE 00.                        00033300
033400 01  WS-PRIC-REJECT-REASON       PIC X(40).                       00033400
033500*                                                                 00033500
033600***************************************************************** 00033600
033700* CONTROL TOTALS -- CARRIED PACKED, ACCUMULATED THROUGH THE RUN   00033700
033800* AND PRINTED BY 850-PRODUCE-SUMMARY-REPORT.                      00033800
033900***************************************************************** 00033900
034000 01  REPORT-TOTALS.                                               00034000
034100     05  TOT-CUST-READ           PIC S9(7) COMP-3 VALUE +0.       00034100
034200     05  TOT-CUST-LOADED         PIC S9(7) COMP-3 VALUE +0.       00034200
034300     05  TOT-CUST-REJECTED       PIC S9(7) COMP-3 VALUE +0.       00034300
034400     05  TOT-CAR-READ            PIC S9(7) COMP-3 VALUE +0.       00034400
034500     05  TOT-CAR-LOADED          PIC S9(7) COMP-3 VALUE +0.       00034500
034600     05  TOT-CAR-REJECTED        PIC S9(7) COMP-3 VALUE +0.       00034600
034700     05  TOT-TRAN-READ           PIC S9(7) COMP-3 VALUE +0.       00034700
034800     05  TOT-CR-ACCEPTED         PIC S9(7) COMP-3 VALUE +0.       00034800
034900     05  TOT-CR-REJECTED         PIC S9(7) COMP-3 VALUE +0.       00034900
035000     05  TOT-ST-ACCEPTED         PIC S9(7) COMP-3 VALUE +0.       00035000
035100     05  TOT-ST-REJECTED         PIC S9(7) COMP-3 VALUE +0.       00035100
035200     05  TOT-CO-ACCEPTED         PIC S9(7) COMP-3 VALUE +0.       00035200
035300     05  TOT-CO-REJECTED         PIC S9(7) COMP-3 VALUE +0.       00035300
035400     05  TOT-CA-ACCEPTED         PIC S9(7) COMP-3 VALUE +0.       00035400
035500     05  TOT-CA-REJECTED         PIC S9(7) COMP-3 VALUE +0.       00035500
035600     05  TOT-RENTALS-CREATED     PIC S9(7) COMP-3 VALUE +0.       00035600
035700     05  TOT-REVENUE             PIC S9(9)V99 COMP-3 VALUE +0.    00035700
035800     05  TOT-REVENUE-CURR        PIC X(3) VALUE SPACES.           00035800
035900     05  TOT-FINAL-RESERVED      PIC S9(7) COMP-3 VALUE +0.       00035900
036000     05  TOT-FINAL-ACTIVE        PIC S9(7) COMP-3 VALUE +0.       00036000
036100     05  TOT-FINAL-COMPLETED     PIC S9(7) COMP-3 VALUE +0.       00036100
036200     05  TOT-FINAL-CANCELLED     PIC S9(7) COMP-3 VALUE +0.       00036200
036300     05  TOT-KM-DRIVEN           PIC S9(9) COMP-3 VALUE +0.       00036300
036400     05  FILLER                  PIC X(4).                        00036400
036500*                                                                 00036500
036600***************************************************************** 00036600
036700* PRINT LINES FOR RPTFILE -- ONE 01-LEVEL PER LINE LAYOUT, MOVED  00036700
036800* TO REPORT-RECORD AND WRITTEN.  FOLLOWS THE SAME HEADER/DETAIL   00036800
036900* STYLE USED ON THE OVERNIGHT CONTROL REPORTS.                    00036900
037000***************************************************************** 00037000
037100 01  RPT-TITLE-LINE.                                              00037100
037200     05  FILLER                  PIC X(1)  VALUE SPACE.           00037200
037300     05  FILLER                  PIC X(20) VALUE                  00037300
037400             "RENTMAIN - RENTAL RU".                              00037400
037500     05  FILLER                  PIC X(19) VALUE                  00037500
037600             "N CONTROL REPORT   ".                               00037600
037700     05  FILLER                  PIC X(12) VALUE                  00037700
037800             "BUSINESS DT ".                                      00037800
037900     05  RPT-TITLE-DATE          PIC 9(8).                        00037900
038000     05  FILLER                  PIC X(72) VALUE SPACES.          00038000
038100*                                                                 00038100
038200 01  RPT-SECTION-LINE.                                            00038200
038300     05  FILLER                  PIC X(1)  VALUE SPACE.           00038300
038400     05  RPT-SECTION-TEXT        PIC X(50) VALUE SPACES.          00038400
038500     05  FILLER                  PIC X(81) VALUE SPACES.          00038500
038600*                                                                 00038600
038700 01  RPT-DETAIL-LINE.                                             00038700
038800     05  FILLER                  PIC X(3)  VALUE SPACES.          00038800
038900     05  RPT-DETAIL-LABEL        PIC X(40) VALUE SPACES.          00038900
039000     05  RPT-DETAIL-VALUE        PIC ZZZ,ZZZ,ZZ9.                 00039000
039100     05  FILLER                  PIC X(79) VALUE SPACES.          00039100
039200*                                                                 00039200
039300 01  RPT-MONEY-LINE.                                              00039300
039400     05  FILLER                  PIC X(3)  VALUE SPACES.          00039400
039500     05  RPT-MONEY-LABEL         PIC X(40) VALUE SPACES.          00039500
039600     05  RPT-MONEY-CURR          PIC X(3)  VALUE SPACES.          00039600
039700     05  FILLER                  PIC X(1)  VALUE SPACE.           00039700
039800     05  RPT-MONEY-VALUE         PIC ZZZ,ZZZ,ZZ9.99.              00039800
039900     05  FILLER                  PIC X(75) VALUE SPACES.          00039900
040000*                                                                 00040000
040100 01  RPT-END-LINE.                                                00040100
040200     05  FILLER                  PIC X(1)  VALUE SPACE.           00040200
040300     05  FILLER                  PIC X(14) VALUE                  00040300
040400             "END OF REPORT ".                                    00040400
040500     05  FILLER                  PIC X(117) VALUE SPACES.         00040500
040600*                                                                 00040600
040700 01  RPT-BLANK-LINE                PIC X(132) VALUE SPACES.       00040700
040800*                                                                 00040800
040900 LINKAGE SECTION.                                                 00040900
041000*                                                                 00041000
041100*    BUSINESS DATE, SUPPLIED ON THE EXEC PARM (YYYYMMDD).         00041100
041200 01  WS-BUSINESS-DATE-PARM       PIC 9(8).                        00041200
041300*                                                                 00041300
041400 PROCEDURE DIVISION USING WS-BUSINESS-DATE-PARM.                  00041400
041500*                                                                 00041500
041600***************************************************************** 00041600
041700* 000-MAIN-RTN -- JOB-STEP DRIVER.  TWO LOAD PASSES, ONE          00041700
041800* TRANSACTION PASS, THEN THE END-OF-RUN WRITES AND THE REPORT.    00041800
041900***************************************************************** 00041900
042000 000-MAIN-RTN.                                                    00042000
042100     PERFORM 050-GET-RUN-DATE THRU 050-EXIT.                      00042100
042200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00042200
042300     PERFORM 300-LOAD-CUSTOMERS THRU 300-EXIT                     00042300
042400         UNTIL WS-CUST-EOF.                                       00042400
042500     PERFORM 400-LOAD-CARS THRU 400-EXIT                          00042500
042600         UNTIL WS-CAR-EOF.                                        00042600
042700     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00042700
042800         UNTIL WS-TRAN-EOF.                                       00042800
042900     PERFORM 900-WRITE-RENTAL-MASTER THRU 900-EXIT.               00042900
043000     PERFORM 910-WRITE-CAR-MASTER THRU 910-EXIT.                  00043000
043100     PERFORM 920-WRITE-VIEW-FILE THRU 920-EXIT.                   00043100
043200     PERFORM 850-PRODUCE-SUMMARY-REPORT THRU 850-EXIT.            00043200
043300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00043300
043400     GOBACK.                                                      00043400
043500*                                                                 00043500
043600***************************************************************** 00043600
043700* 050-GET-RUN-DATE -- BUSINESS DATE COMES IN ON THE PARM, NOT     00043700
043800* THE SYSTEM CLOCK, SO A RERUN CAN BE DATED FOR A DAY OTHER THAN  00043800
043900* TODAY.  THE TWO AGE CUTOFFS USED AT CUSTOMER REGISTRATION ARE   00043900
044000* PRE-COMPUTED HERE ONCE, RATHER THAN PER CUSTOMER.               00044000
044100***************************************************************** 00044100
044200 050-GET-RUN-DATE.                                                00044200
044300     MOVE WS-BUSINESS-DATE-PARM TO WS-RUN-DATE.                   00044300
044400     COMPUTE WS-AGE-CUTOFF-21 =                                   00044400
044500         ((WS-RUN-YYYY - 21) * 10000)                             00044500
044600         + (WS-RUN-MM * 100) + WS-RUN-DD.                         00044600
044700     COMPUTE WS-AGE-CUTOFF-100 =                                  00044700
044800         ((WS-RUN-YYYY - 100) * 10000)                            00044800
044900         + (WS-RUN-MM * 100) + WS-RUN-DD.                         00044900
045000 050-EXIT.                                                        00045000
045100     EXIT.                                                        00045100
045200*                                                                 00045200
045300***************************************************************** 00045300
045400* 700-OPEN-FILES / 790-CLOSE-FILES.                               00045400
045500***************************************************************** 00045500
045600 700-OPEN-FILES.                                                  00045600
045700     OPEN INPUT  CUSTFILE.                                        00045700
045800     OPEN INPUT  CARFILE.                                         00045800
045900     OPEN INPUT  RENTTXN.                                         00045900
046000     OPEN OUTPUT RENTOUT.                                         00046000
046100     OPEN OUTPUT CAROUT.                                          00046100
046200     OPEN OUTPUT VIEWOUT.                                         00046200
046300     OPEN OUTPUT ERRFILE.                                         00046300
046400     OPEN OUTPUT RPTFILE.                                         00046400
046500     IF WS-CUSTFILE-STATUS NOT = "00"                             00046500
046600         DISPLAY "RENTMAIN - CUSTFILE OPEN FAILED, STATUS "       00046600
046700             WS-CUSTFILE-STATUS                                   00046700
046800         MOVE 16 TO RETURN-CODE                                   00046800
046900         STOP RUN                                                 00046900
047000     END-IF.                                                      00047000
047100 700-EXIT.                                                        00047100
047200     EXIT.                                                        00047200
047300*                                                                 00047300
047400 790-CLOSE-FILES.                                                 00047400
047500     CLOSE CUSTFILE.                                              00047500
047600     CLOSE CARFILE.                                               00047600
047700     CLOSE RENTTXN.                                               00047700
047800     CLOSE RENTOUT.                                               00047800
047900     CLOSE CAROUT.                                                00047900
048000     CLOSE VIEWOUT.                                               00048000
048100     CLOSE ERRFILE.                                               00048100
048200     CLOSE RPTFILE.                                               00048200
048300 790-EXIT.                                                        00048300
048400     EXIT.                                                        00048400
048500*                                                                 00048500
048600***************************************************************** 00048600
048700* U1 -- CUSTOMER LOAD AND VALIDATION.                             00048700
048800***************************************************************** 00048800
048900 300-LOAD-CUSTOMERS.                                              00048900
049000     READ CUSTFILE                                                00049000
049100         AT END                                                   00049100
049200             MOVE "Y" TO WS-CUST-EOF-SW                           00049200
049300         NOT AT END                                               00049300
049400             ADD 1 TO TOT-CUST-READ                               00049400
049500             PERFORM 310-VALIDATE-CUSTOMER THRU 310-EXIT          00049500
049600             IF WS-CUST-IS-VALID                                  00049600
049700                 ADD 1 TO WS-CUST-TAB-MAX                         00049700
049800                 MOVE CUST-REC                                    00049800
049900                     TO WS-CUST-ENTRY (WS-CUST-TAB-MAX)           00049900
050000                 ADD 1 TO TOT-CUST-LOADED                         00050000
050100             ELSE                                                 00050100
050200                 ADD 1 TO TOT-CUST-REJECTED                       00050200
050300                 MOVE "RG" TO WS-ERR-TYPE                         00050300
050400                 MOVE CUST-ID TO WS-ERR-KEY                       00050400
050500                 PERFORM 298-WRITE-ERR-LINE THRU 298-EXIT         00050500
050600             END-IF                                               00050600
050700     END-READ.                                                    00050700
050800 300-EXIT.                                                        00050800
050900     EXIT.                                                        00050900
051000*                                                                 00051000
051100***************************************************************** 00051100
051200* 310-VALIDATE-CUSTOMER -- NAMES, DATE OF BIRTH (FULL-DATE AGE    00051200
051300* EDIT, NOT THE YEAR-SUBTRACTION USED AT RENTAL TIME), EMAIL,     00051300
051400* PHONE, LICENSE FIELDS, AND THE DUPLICATE-EMAIL CHECK.  NEWLY    00051400
051500* LOADED CUSTOMERS ALWAYS START UNVERIFIED.                       00051500
051600***************************************************************** 00051600
051700 310-VALIDATE-CUSTOMER.                                           00051700
051800     MOVE "Y" TO WS-CUST-VALID-SW.                                00051800
051900     MOVE SPACES TO WS-ERR-REASON.                                00051900
052000     IF CUST-FIRST-NAME OF CUST-REC = SPACES                      00052000
052100         OR CUST-FIRST-NAME (2:1) = SPACE                         00052100
052200         MOVE "N" TO WS-CUST-VALID-SW                             00052200
052300         MOVE "FIRST NAME MISSING OR TOO SHORT"                   00052300
052400             TO WS-ERR-REASON                                     00052400
052500     END-IF.                                                      00052500
052600     IF WS-CUST-IS-VALID AND (CUST-LAST-NAME = SPACES             00052600
052700         OR CUST-LAST-NAME (2:1) = SPACE)                         00052700
052800         MOVE "N" TO WS-CUST-VALID-SW                             00052800
052900         MOVE "LAST NAME MISSING OR TOO SHORT"                    00052900
053000             TO WS-ERR-REASON                                     00053000
053100     END-IF.                                                      00053100
053200     IF WS-CUST-IS-VALID AND CUST-BIRTH-DATE = ZERO               00053200
053300         MOVE "N" TO WS-CUST-VALID-SW                             00053300
053400         MOVE "DATE OF BIRTH MISSING" TO WS-ERR-REASON            00053400
053500     END-IF.                                                      00053500
053600     IF WS-CUST-IS-VALID                                          00053600
053700         AND CUST-BIRTH-DATE > WS-AGE-CUTOFF-21                   00053700
053800         MOVE "N" TO WS-CUST-VALID-SW                             00053800
053900         MOVE "CUSTOMER UNDER THE MINIMUM AGE OF 21"              00053900
054000             TO WS-ERR-REASON                                     00054000
054100     END-IF.                                                      00054100
054200     IF WS-CUST-IS-VALID                                          00054200
054300         AND CUST-BIRTH-DATE < WS-AGE-CUTOFF-100                  00054300
054400         MOVE "N" TO WS-CUST-VALID-SW                             00054400
054500         MOVE "CUSTOMER OVER THE MAXIMUM AGE OF 100"              00054500
054600             TO WS-ERR-REASON                                     00054600
054700     END-IF.                                                      00054700
054800     IF WS-CUST-IS-VALID AND CUST-EMAIL = SPACES                  00054800
054900         MOVE "N" TO WS-CUST-VALID-SW                             00054900
055000         MOVE "EMAIL ADDRESS MISSING" TO WS-ERR-REASON            00055000
055100     END-IF.                                                      00055100
055200     IF WS-CUST-IS-VALID                                          00055200
055300         PERFORM 315-EDIT-EMAIL THRU 315-EXIT                     00055300
055400     END-IF.                                                      00055400
055500     IF WS-CUST-IS-VALID                                          00055500
055600         PERFORM 317-EDIT-PHONE THRU 317-EXIT                     00055600
055700     END-IF.                                                      00055700
055800     IF WS-CUST-IS-VALID AND CUST-LIC-NUMBER = SPACES             00055800
055900         MOVE "N" TO WS-CUST-VALID-SW                             00055900
056000         MOVE "LICENSE NUMBER MISSING" TO WS-ERR-REASON           00056000
056100     END-IF.                                                      00056100
056200     IF WS-CUST-IS-VALID AND CUST-LIC-COUNTRY = SPACES            00056200
056300         MOVE "N" TO WS-CUST-VALID-SW                             00056300
056400         MOVE "LICENSE COUNTRY MISSING" TO WS-ERR-REASON          00056400
056500     END-IF.                                                      00056500
056600     IF WS-CUST-IS-VALID AND CUST-LIC-EXPIRY = ZERO               00056600
056700         MOVE "N" TO WS-CUST-VALID-SW                             00056700
056800         MOVE "LICENSE EXPIRATION DATE MISSING"                   00056800
056900             TO WS-ERR-REASON                                     00056900
057000     END-IF.                                                      00057000
057100     IF WS-CUST-IS-VALID                                          00057100
057200         AND CUST-LIC-EXPIRY < WS-RUN-DATE                        00057200
057300         MOVE "N" TO WS-CUST-VALID-SW                             00057300
057400         MOVE "LICENSE IS EXPIRED" TO WS-ERR-REASON               00057400
057500     END-IF.                                                      00057500
057600     IF WS-CUST-IS-VALID                                          00057600
057700         PERFORM 320-CHECK-DUP-EMAIL THRU 320-EXIT                00057700
057800     END-IF.                                                      00057800
057900*    NO SEPARATE "VERIFY" COMMAND EXISTS IN THIS BATCH DESIGN,    00057900
058000*    SO A CUSTOMER IS VERIFIED AS PART OF THE LOAD WHEN ITS       00058000
058100*    LICENSE IS CURRENTLY VALID -- SAME STRICT TEST AS 340-       00058100
058200*    LICENSE-VALID BELOW, APPLIED HERE AGAINST THE INCOMING       00058200
058300*    RECORD RATHER THAN A TABLE ENTRY.                            00058300
058400     IF WS-CUST-IS-VALID AND WS-RUN-DATE < CUST-LIC-EXPIRY        00058400
058500         MOVE "Y" TO CUST-VERIFIED                                00058500
058600     ELSE                                                         00058600
058700         MOVE "N" TO CUST-VERIFIED                                00058700
058800     END-IF.                                                      00058800
058900 310-EXIT.                                                        00058900
059000     EXIT.                                                        00059000
059100*                                                                 00059100
059200*                                                                 00059200
059300*    EMAIL -- ONE OR MORE LOCAL-PART CHARACTERS, AN "@", THEN     00059300
059400*    AT LEAST ONE MORE CHARACTER AFTER IT -- NO EMPTY DOMAIN.     00059400
059500 315-EDIT-EMAIL.                                                  00059500
059600     MOVE 0 TO WS-TABLE-IX.                                       00059600
059700     INSPECT CUST-EMAIL TALLYING WS-TABLE-IX                      00059700
059800         FOR ALL "@".                                             00059800
059900     IF WS-TABLE-IX NOT = 1                                       00059900
060000         MOVE "N" TO WS-CUST-VALID-SW                             00060000
060100         MOVE "EMAIL MUST CONTAIN EXACTLY ONE @"                  00060100
060200             TO WS-ERR-REASON                                     00060200
060300     ELSE                                                         00060300
060400*        LOCATE THE @ BY COUNTING THE LOCAL-PART CHARACTERS       00060400
060500*        AHEAD OF IT, THEN MAKE SURE SOMETHING REAL FOLLOWS IT    00060500
060600*        -- "USER@" PADDED WITH SPACES MUST NOT PASS.             00060600
060700         MOVE 0 TO WS-SRCH-IX                                     00060700
060800         INSPECT CUST-EMAIL TALLYING WS-SRCH-IX                   00060800
060900             FOR CHARACTERS BEFORE INITIAL "@"                    00060900
061000         IF WS-SRCH-IX = 0 OR WS-SRCH-IX > 38                     00061000
061100             MOVE "N" TO WS-CUST-VALID-SW                         00061100
061200             MOVE "EMAIL NEEDS TEXT ON BOTH SIDES OF @"           00061200
061300                 TO WS-ERR-REASON                                 00061300
061400         ELSE                                                     00061400
061500             IF CUST-EMAIL (WS-SRCH-IX + 2 : 1) = SPACE           00061500
061600                 MOVE "N" TO WS-CUST-VALID-SW                     00061600
061700                 MOVE "EMAIL NEEDS TEXT ON BOTH SIDES OF @"       00061700
061800                     TO WS-ERR-REASON                             00061800
061900             END-IF                                               00061900
062000         END-IF                                                   00062000
062100     END-IF.                                                      00062100
062200 315-EXIT.                                                        00062200
062300     EXIT.                                                        00062300
062400*                                                                 00062400
062500*    PHONE -- OPTIONAL LEADING "+", THEN 10-15 DIGITS, NOTHING    00062500
062600*    ELSE.  BUILT FROM A CLASS TEST ON EACH CHARACTER, THE WAY    00062600
062700*    THIS SHOP HAS ALWAYS VALIDATED A NUMERIC-LOOKING FIELD THAT  00062700
062800*    IS STORED AS PIC X.  THE LEADING-DIGIT COUNT ALONE IS NOT    00062800
062900*    ENOUGH -- REQ TCKT 2004 BUG SCRUB ALSO REQUIRES WHATEVER     00062900
063000*    FOLLOWS THE DIGITS TO BE BLANK, NOT TRAILING JUNK.           00063000
063100 317-EDIT-PHONE.                                                  00063100
063200     MOVE 0 TO WS-TABLE-IX.                                       00063200
063300     MOVE 0 TO WS-SRCH-IX.                                        00063300
063400     IF CUST-PHONE (1:1) = "+"                                    00063400
063500         INSPECT CUST-PHONE (2:14) TALLYING WS-TABLE-IX           00063500
063600             FOR LEADING VALID-DIGITS                             00063600
063700         IF WS-TABLE-IX < 14                                      00063700
063800             MOVE WS-TABLE-IX TO WS-SRCH-IX                       00063800
063900             ADD 2 TO WS-SRCH-IX                                  00063900
064000         END-IF                                                   00064000
064100     ELSE                                                         00064100
064200         INSPECT CUST-PHONE TALLYING WS-TABLE-IX                  00064200
064300             FOR LEADING VALID-DIGITS                             00064300
064400         IF WS-TABLE-IX < 15                                      00064400
064500             MOVE WS-TABLE-IX TO WS-SRCH-IX                       00064500
064600             ADD 1 TO WS-SRCH-IX                                  00064600
064700         END-IF                                                   00064700
064800     END-IF.                                                      00064800
064900     IF WS-TABLE-IX < 10 OR WS-TABLE-IX > 15                      00064900
065000         MOVE "N" TO WS-CUST-VALID-SW                             00065000
065100         MOVE "PHONE MUST BE 10-15 DIGITS, OPTIONAL +"            00065100
065200             TO WS-ERR-REASON                                     00065200
065300     ELSE                                                         00065300
065400         IF WS-SRCH-IX > 0                                        00065400
065500             AND CUST-PHONE (WS-SRCH-IX :) NOT = SPACES           00065500
065600             MOVE "N" TO WS-CUST-VALID-SW                         00065600
065700             MOVE "PHONE MUST BE 10-15 DIGITS, OPTIONAL +"        00065700
065800                 TO WS-ERR-REASON                                 00065800
065900         END-IF                                                   00065900
066000     END-IF.                                                      00066000
066100 317-EXIT.                                                        00066100
066200     EXIT.                                                        00066200
066300*                                                                 00066300
066400*    DUPLICATE EMAIL -- FIRST OCCURRENCE IN THE INPUT WINS.       00066400
066500*    SEARCH IS DONE ONE ROW AT A TIME BY 325- BELOW, CALLED       00066500
066600*    REPEATEDLY, THE WAY THIS SHOP HAS ALWAYS WRITTEN A TABLE     00066600
066700*    SCAN THAT HAS TO LOOK AT MORE THAN ONE FIELD PER ROW.        00066700
066800 320-CHECK-DUP-EMAIL.                                             00066800
066900     MOVE "N" TO WS-FOUND-SW.                                     00066900
067000     MOVE 1 TO WS-SRCH-IX.                                        00067000
067100     PERFORM 325-DUP-EMAIL-STEP                                   00067100
067200         THRU 325-DUP-EMAIL-STEP-EXIT                             00067200
067300         UNTIL WS-SRCH-IX > WS-CUST-TAB-MAX                       00067300
067400         OR WS-ROW-FOUND.                                         00067400
067500     IF WS-ROW-FOUND                                              00067500
067600         MOVE "N" TO WS-CUST-VALID-SW                             00067600
067700         MOVE "DUPLICATE EMAIL ADDRESS" TO WS-ERR-REASON          00067700
067800     END-IF.                                                      00067800
067900 320-EXIT.                                                        00067900
068000     EXIT.                                                        00068000
068100 325-DUP-EMAIL-STEP.                                              00068100
068200     MOVE WS-CUST-ENTRY (WS-SRCH-IX) TO WS-CUST-WORK.             00068200
068300     IF CUST-EMAIL OF WS-CUST-WORK = CUST-EMAIL OF CUST-REC       00068300
068400         MOVE "Y" TO WS-FOUND-SW                                  00068400
068500     END-IF.                                                      00068500
068600     ADD 1 TO WS-SRCH-IX.                                         00068600
068700 325-DUP-EMAIL-STEP-EXIT.                                         00068700
068800     EXIT.                                                        00068800
068900*                                                                 00068900
069000***************************************************************** 00069000
069100* U2 -- CAR LOAD AND VALIDATION.                                  00069100
069200***************************************************************** 00069200
069300 400-LOAD-CARS.                                                   00069300
069400     READ CARFILE                                                 00069400
069500         AT END                                                   00069500
069600             MOVE "Y" TO WS-CAR-EOF-SW                            00069600
069700         NOT AT END                                               00069700
069800             ADD 1 TO TOT-CAR-READ                                00069800
069900             PERFORM 410-VALIDATE-CAR THRU 410-EXIT               00069900
070000             IF WS-CAR-IS-VALID                                   00070000
070100                 ADD 1 TO WS-CAR-TAB-MAX                          00070100
070200                 MOVE CAR-REC                                     00070200
070300                     TO WS-CAR-ENTRY (WS-CAR-TAB-MAX)             00070300
070400                 ADD 1 TO TOT-CAR-LOADED                          00070400
070500             ELSE                                                 00070500
070600                 ADD 1 TO TOT-CAR-REJECTED                        00070600
070700                 MOVE "FL" TO WS-ERR-TYPE                         00070700
070800                 MOVE CAR-ID TO WS-ERR-KEY                        00070800
070900                 PERFORM 298-WRITE-ERR-LINE THRU 298-EXIT         00070900
071000             END-IF                                               00071000
071100     END-READ.                                                    00071100
071200 400-EXIT.                                                        00071200
071300     EXIT.                                                        00071300
071400*                                                                 00071400
071500***************************************************************** 00071500
071600* 410-VALIDATE-CAR -- VIN, PLATE, MAKE/MODEL, YEAR, CATEGORY      00071600
071700* (AGAINST CAT-TABLE), RATE, CURRENCY (AGAINST CURR-TABLE), AND   00071700
071800* THE DUPLICATE-VIN CHECK.  A NEW CAR ALWAYS STARTS AVAILABLE     00071800
071900* WITH ZERO MILES, REGARDLESS OF WHAT THE INPUT RECORD CARRIED.   00071900
072000***************************************************************** 00072000
072100 410-VALIDATE-CAR.                                                00072100
072200     MOVE "Y" TO WS-CAR-VALID-SW.                                 00072200
072300     MOVE SPACES TO WS-ERR-REASON.                                00072300
072400     IF CAR-VIN OF CAR-REC = SPACES                               00072400
072500         MOVE "N" TO WS-CAR-VALID-SW                              00072500
072600         MOVE "VIN MISSING" TO WS-ERR-REASON                      00072600
072700     END-IF.                                                      00072700
072800     IF WS-CAR-IS-VALID AND CAR-PLATE = SPACES                    00072800
072900         MOVE "N" TO WS-CAR-VALID-SW                              00072900
073000         MOVE "LICENSE PLATE MISSING" TO WS-ERR-REASON            00073000
073100     END-IF.                                                      00073100
073200     IF WS-CAR-IS-VALID AND CAR-MAKE = SPACES                     00073200
073300         MOVE "N" TO WS-CAR-VALID-SW                              00073300
073400         MOVE "MAKE MISSING" TO WS-ERR-REASON                     00073400
073500     END-IF.                                                      00073500
073600     IF WS-CAR-IS-VALID AND CAR-MODEL = SPACES                    00073600
073700         MOVE "N" TO WS-CAR-VALID-SW                              00073700
073800         MOVE "MODEL MISSING" TO WS-ERR-REASON                    00073800
073900     END-IF.                                                      00073900
074000     IF WS-CAR-IS-VALID AND                                       00074000
074100         (CAR-YEAR < 1900 OR CAR-YEAR > WS-RUN-YYYY + 1)          00074100
074200         MOVE "N" TO WS-CAR-VALID-SW                              00074200
074300         MOVE "MODEL YEAR OUT OF RANGE" TO WS-ERR-REASON          00074300
074400     END-IF.                                                      00074400
074500     IF WS-CAR-IS-VALID                                           00074500
074600         SET WS-FOUND-SW TO "N"                                   00074600
074700         MOVE 1 TO WS-TABLE-IX                                    00074700
074800         PERFORM 415-CAT-SRCH-STEP                                00074800
074900             THRU 415-CAT-SRCH-STEP-EXIT                          00074900
075000             UNTIL WS-TABLE-IX > 7 OR WS-ROW-FOUND                00075000
075100         IF WS-ROW-NOT-FOUND                                      00075100
075200             MOVE "N" TO WS-CAR-VALID-SW                          00075200
075300             MOVE "CATEGORY NOT ON THE VALID LIST"                00075300
075400                 TO WS-ERR-REASON                                 00075400
075500         END-IF                                                   00075500
075600     END-IF.                                                      00075600
075700     IF WS-CAR-IS-VALID AND CAR-DAILY-RATE < ZERO                 00075700
075800         MOVE "N" TO WS-CAR-VALID-SW                              00075800
075900         MOVE "DAILY RATE MAY NOT BE NEGATIVE"                    00075900
076000             TO WS-ERR-REASON                                     00076000
076100     END-IF.                                                      00076100
076200     IF WS-CAR-IS-VALID                                           00076200
076300         SET WS-FOUND-SW TO "N"                                   00076300
076400         MOVE 1 TO WS-TABLE-IX                                    00076400
076500         PERFORM 417-CURR-SRCH-STEP                               00076500
076600             THRU 417-CURR-SRCH-STEP-EXIT                         00076600
076700             UNTIL WS-TABLE-IX > 9 OR WS-ROW-FOUND                00076700
076800         IF WS-ROW-NOT-FOUND                                      00076800
076900             MOVE "N" TO WS-CAR-VALID-SW                          00076900
077000             MOVE "CURRENCY NOT A RECOGNIZED ISO CODE"            00077000
077100                 TO WS-ERR-REASON                                 00077100
077200         END-IF                                                   00077200
077300     END-IF.                                                      00077300
077400     IF WS-CAR-IS-VALID                                           00077400
077500         PERFORM 420-CHECK-DUP-VIN THRU 420-EXIT                  00077500
077600     END-IF.                                                      00077600
077700     MOVE "A" TO CAR-STATUS.                                      00077700
077800     MOVE ZERO TO CAR-ODOMETER.                                   00077800
077900 410-EXIT.                                                        00077900
078000     EXIT.                                                        00078000
078100 415-CAT-SRCH-STEP.                                               00078100
078200     IF CAR-CATEGORY = CAT-ENTRY (WS-TABLE-IX)                    00078200
078300         MOVE "Y" TO WS-FOUND-SW                                  00078300
078400     END-IF.                                                      00078400
078500     ADD 1 TO WS-TABLE-IX.                                        00078500
078600 415-CAT-SRCH-STEP-EXIT.                                          00078600
078700     EXIT.                                                        00078700
078800 417-CURR-SRCH-STEP.                                              00078800
078900     IF CAR-CURRENCY = CURR-ENTRY (WS-TABLE-IX)                   00078900
079000         MOVE "Y" TO WS-FOUND-SW                                  00079000
079100     END-IF.                                                      00079100
079200     ADD 1 TO WS-TABLE-IX.                                        00079200
079300 417-CURR-SRCH-STEP-EXIT.                                         00079300
079400     EXIT.                                                        00079400
079500*                                                                 00079500
079600*    DUPLICATE VIN -- FIRST OCCURRENCE IN THE INPUT WINS.         00079600
079700 420-CHECK-DUP-VIN.                                               00079700
079800     MOVE "N" TO WS-FOUND-SW.                                     00079800
079900     MOVE 1 TO WS-SRCH-IX.                                        00079900
080000     PERFORM 425-DUP-VIN-STEP                                     00080000
080100         THRU 425-DUP-VIN-STEP-EXIT                               00080100
080200         UNTIL WS-SRCH-IX > WS-CAR-TAB-MAX                        00080200
080300         OR WS-ROW-FOUND.                                         00080300
080400     IF WS-ROW-FOUND                                              00080400
080500         MOVE "N" TO WS-CAR-VALID-SW                              00080500
080600         MOVE "DUPLICATE VIN" TO WS-ERR-REASON                    00080600
080700     END-IF.                                                      00080700
080800 420-EXIT.                                                        00080800
080900     EXIT.                                                        00080900
081000 425-DUP-VIN-STEP.                                                00081000
081100     MOVE WS-CAR-ENTRY (WS-SRCH-IX) TO WS-CAR-WORK.               00081100
081200     IF CAR-VIN OF WS-CAR-WORK = CAR-VIN OF CAR-REC               00081200
081300         MOVE "Y" TO WS-FOUND-SW                                  00081300
081400     END-IF.                                                      00081400
081500     ADD 1 TO WS-SRCH-IX.                                         00081500
081600 425-DUP-VIN-STEP-EXIT.                                           00081600
081700     EXIT.                                                        00081700
081800*                                                                 00081800
081900***************************************************************** 00081900
082000* CAR STATUS SIDE EFFECTS -- EACH OPERATES ON WS-CAR-WORK, WHICH  00082000
082100* THE CALLER MUST HAVE LOADED FROM WS-CAR-ENTRY (WS-CAR-IX)       00082100
082200* BEFOREHAND.  RESULT COMES BACK IN WS-CAR-UPDATE-OK-SW.          00082200
082300***************************************************************** 00082300
082400 460-MARK-CAR-RENTED.                                             00082400
082500     IF CAR-STATUS OF WS-CAR-WORK = "A"                           00082500
082600         MOVE "R" TO CAR-STATUS OF WS-CAR-WORK                    00082600
082700         MOVE "Y" TO WS-CAR-UPDATE-OK-SW                          00082700
082800     ELSE                                                         00082800
082900         MOVE "N" TO WS-CAR-UPDATE-OK-SW                          00082900
083000     END-IF.                                                      00083000
083100 460-EXIT.                                                        00083100
083200     EXIT.                                                        00083200
083300*                                                                 00083300
083400*    ANY STATE EXCEPT OUT-OF-SERVICE MAY RETURN TO AVAILABLE.     00083400
083500 465-MARK-CAR-AVAILABLE.                                          00083500
083600     IF CAR-STATUS OF WS-CAR-WORK = "O"                           00083600
083700         MOVE "N" TO WS-CAR-UPDATE-OK-SW                          00083700
083800     ELSE                                                         00083800
083900         MOVE "A" TO CAR-STATUS OF WS-CAR-WORK                    00083900
084000         MOVE "Y" TO WS-CAR-UPDATE-OK-SW                          00084000
084100     END-IF.                                                      00084100
084200 465-EXIT.                                                        00084200
084300     EXIT.                                                        00084300
084400*                                                                 00084400
084500*    NEW READING MUST NOT BE LESS THAN THE CURRENT ONE.  CALLER   00084500
084600*    LOADS WS-NEW-ODOMETER BEFORE THE PERFORM.                    00084600
084700 470-UPDATE-ODOMETER.                                             00084700
084800     IF WS-NEW-ODOMETER < CAR-ODOMETER OF WS-CAR-WORK             00084800
084900         MOVE "N" TO WS-CAR-UPDATE-OK-SW                          00084900
085000     ELSE                                                         00085000
085100         MOVE WS-NEW-ODOMETER TO CAR-ODOMETER OF WS-CAR-WORK      00085100
085200         MOVE "Y" TO WS-CAR-UPDATE-OK-SW                          00085200
085300     END-IF.                                                      00085300
085400 470-EXIT.                                                        00085400
085500     EXIT.                                                        00085500
085600*                                                                 00085600
085700***************************************************************** 00085700
085800* CUSTOMER ELIGIBILITY -- ALL THREE OPERATE ON WS-CUST-WORK,      00085800
085900* WHICH THE CALLER LOADS FROM THE TABLE FIRST (600-FIND-CUST-     00085900
086000* BY-ID).  NOTE THE AGE TEST HERE IS YEAR SUBTRACTION ONLY,       00086000
086100* DELIBERATELY DIFFERENT FROM THE FULL-DATE TEST IN 310-          00086100
086200* VALIDATE-CUSTOMER -- SEE THE 02-06-19 CHANGE-LOG ENTRY ABOVE.   00086200
086300***************************************************************** 00086300
086400 330-AGE-YEARS.                                                   00086400
086500     COMPUTE WS-CUST-AGE-YEARS =                                  00086500
086600         WS-RUN-YYYY - CUST-BIRTH-YYYY OF WS-CUST-WORK.           00086600
086700 330-EXIT.                                                        00086700
086800     EXIT.                                                        00086800
086900*                                                                 00086900
087000 340-LICENSE-VALID.                                               00087000
087100     IF WS-RUN-DATE < CUST-LIC-EXPIRY OF WS-CUST-WORK             00087100
087200         MOVE "Y" TO WS-LIC-VALID-SW                              00087200
087300     ELSE                                                         00087300
087400         MOVE "N" TO WS-LIC-VALID-SW                              00087400
087500     END-IF.                                                      00087500
087600 340-EXIT.                                                        00087600
087700     EXIT.                                                        00087700
087800*                                                                 00087800
087900 350-ELIGIBLE-TO-RENT.                                            00087900
088000     PERFORM 330-AGE-YEARS THRU 330-EXIT.                         00088000
088100     PERFORM 340-LICENSE-VALID THRU 340-EXIT.                     00088100
088200     IF CUST-IS-VERIFIED OF WS-CUST-WORK                          00088200
088300         AND WS-LIC-IS-VALID                                      00088300
088400         AND WS-CUST-AGE-YEARS >= 21                              00088400
088500         MOVE "Y" TO WS-ELIGIBLE-SW                               00088500
088600     ELSE                                                         00088600
088700         MOVE "N" TO WS-ELIGIBLE-SW                               00088700
088800     END-IF.                                                      00088800
088900 350-EXIT.                                                        00088900
089000     EXIT.                                                        00089000
089100*                                                                 00089100
089200***************************************************************** 00089200
089300* TABLE LOOK-UPS BY KEY.  EACH LEAVES THE MATCHING ROW IN THE     00089300
089400* CORRESPONDING WORK AREA AND THE INDEX POSITIONED ON IT; WS-     00089400
089500* FOUND-SW TELLS THE CALLER WHETHER THE KEY WAS ON FILE.  EACH    00089500
089600* SCANS ONE ROW PER CALL OF ITS xx5- STEP PARAGRAPH, THE WAY      00089600
089700* THIS SHOP HAS ALWAYS WRITTEN A SEQUENTIAL TABLE SEARCH.         00089700
089800***************************************************************** 00089800
089900 600-FIND-CUST-BY-ID.                                             00089900
090000     MOVE "N" TO WS-FOUND-SW.                                     00090000
090100     SET CUST-IX TO 1.                                            00090100
090200     PERFORM 605-CUST-SRCH-STEP                                   00090200
090300         THRU 605-CUST-SRCH-STEP-EXIT                             00090300
090400         UNTIL CUST-IX > WS-CUST-TAB-MAX OR WS-ROW-FOUND.         00090400
090500 600-EXIT.                                                        00090500
090600     EXIT.                                                        00090600
090700 605-CUST-SRCH-STEP.                                              00090700
090800     MOVE WS-CUST-ENTRY (CUST-IX) TO WS-CUST-WORK.                00090800
090900     IF CUST-ID OF WS-CUST-WORK = WS-LOOKUP-CUST-ID               00090900
091000         MOVE "Y" TO WS-FOUND-SW                                  00091000
091100         MOVE CUST-IX TO WS-CUST-IX                               00091100
091200     END-IF.                                                      00091200
091300     SET CUST-IX UP BY 1.                                         00091300
091400 605-CUST-SRCH-STEP-EXIT.                                         00091400
091500     EXIT.                                                        00091500
091600*                                                                 00091600
091700 610-FIND-CAR-BY-ID.                                              00091700
091800     MOVE "N" TO WS-FOUND-SW.                                     00091800
091900     SET CAR-IX TO 1.                                             00091900
092000     PERFORM 615-CAR-SRCH-STEP                                    00092000
092100         THRU 615-CAR-SRCH-STEP-EXIT                              00092100
092200         UNTIL CAR-IX > WS-CAR-TAB-MAX OR WS-ROW-FOUND.           00092200
092300 610-EXIT.                                                        00092300
092400     EXIT.                                                        00092400
092500 615-CAR-SRCH-STEP.                                               00092500
092600     MOVE WS-CAR-ENTRY (CAR-IX) TO WS-CAR-WORK.                   00092600
092700     IF CAR-ID OF WS-CAR-WORK = WS-LOOKUP-CAR-ID                  00092700
092800         MOVE "Y" TO WS-FOUND-SW                                  00092800
092900         MOVE CAR-IX TO WS-CAR-IX                                 00092900
093000     END-IF.                                                      00093000
093100     SET CAR-IX UP BY 1.                                          00093100
093200 615-CAR-SRCH-STEP-EXIT.                                          00093200
093300     EXIT.                                                        00093300
093400*                                                                 00093400
093500 620-FIND-RENTAL-BY-ID.                                           00093500
093600     MOVE "N" TO WS-FOUND-SW.                                     00093600
093700     SET RENT-IX TO 1.                                            00093700
093800     PERFORM 625-RENT-SRCH-STEP                                   00093800
093900         THRU 625-RENT-SRCH-STEP-EXIT                             00093900
094000         UNTIL RENT-IX > WS-RENT-TAB-MAX OR WS-ROW-FOUND.         00094000
094100 620-EXIT.                                                        00094100
094200     EXIT.                                                        00094200
094300 625-RENT-SRCH-STEP.                                              00094300
094400     MOVE WS-RENTAL-ENTRY (RENT-IX) TO WS-RENTAL-WORK.            00094400
094500     IF RENT-ID OF WS-RENTAL-WORK = WS-LOOKUP-RENT-ID             00094500
094600         MOVE "Y" TO WS-FOUND-SW                                  00094600
094700         MOVE RENT-IX TO WS-RENT-IX                               00094700
094800     END-IF.                                                      00094800
094900     SET RENT-IX UP BY 1.                                         00094900
095000 625-RENT-SRCH-STEP-EXIT.                                         00095000
095100     EXIT.                                                        00095100
095200*                                                                 00095200
095300 630-FIND-VIEW-BY-RENTAL-ID.                                      00095300
095400     MOVE "N" TO WS-FOUND-SW.                                     00095400
095500     SET VIEW-IX TO 1.                                            00095500
095600     PERFORM 635-VIEW-SRCH-STEP                                   00095600
095700         THRU 635-VIEW-SRCH-STEP-EXIT                             00095700
095800         UNTIL VIEW-IX > WS-RENT-TAB-MAX OR WS-ROW-FOUND.         00095800
095900 630-EXIT.                                                        00095900
096000     EXIT.                                                        00096000
096100 635-VIEW-SRCH-STEP.                                              00096100
096200     MOVE WS-VIEW-ENTRY (VIEW-IX) TO WS-VIEW-WORK.                00096200
096300     IF VW-RENTAL-ID OF WS-VIEW-WORK = WS-LOOKUP-RENT-ID          00096300
096400         MOVE "Y" TO WS-FOUND-SW                                  00096400
096500         MOVE VIEW-IX TO WS-RENT-IX                               00096500
096600     END-IF.                                                      00096600
096700     SET VIEW-IX UP BY 1.                                         00096700
096800 635-VIEW-SRCH-STEP-EXIT.                                         00096800
096900     EXIT.                                                        00096900
097000*                                                                 00097000
097100***************************************************************** 00097100
097200* U4 -- MAIN TRANSACTION LOOP.  ONE RENTTXN RECORD PER PASS,      00097200
097300* DISPATCHED ON TXN-TYPE.  A REJECTED TRANSACTION LEAVES ALL      00097300
097400* THREE TABLES UNTOUCHED FOR THAT RECORD -- NO PARTIAL UPDATE.    00097400
097500***************************************************************** 00097500
097600 100-PROCESS-TRANSACTIONS.                                        00097600
097700     READ RENTTXN                                                 00097700
097800         AT END                                                   00097800
097900             MOVE "Y" TO WS-TRAN-EOF-SW                           00097900
098000         NOT AT END                                               00098000
098100             ADD 1 TO TOT-TRAN-READ                               00098100
098200             MOVE "Y" TO WS-TRAN-ACCEPT-SW                        00098200
098300             MOVE SPACES TO WS-ERR-REASON                         00098300
098400             EVALUATE TRUE                                        00098400
098500                 WHEN TXN-IS-CREATE                               00098500
098600                     PERFORM 210-CREATE-RENTAL THRU 210-EXIT      00098600
098700                 WHEN TXN-IS-START                                00098700
098800                     PERFORM 220-START-RENTAL THRU 220-EXIT       00098800
098900                 WHEN TXN-IS-COMPLETE                             00098900
099000                     PERFORM 230-COMPLETE-RENTAL THRU 230-EXIT    00099000
099100                 WHEN TXN-IS-CANCEL                               00099100
099200                     PERFORM 240-CANCEL-RENTAL THRU 240-EXIT      00099200
099300                 WHEN OTHER                                       00099300
099400                     MOVE "N" TO WS-TRAN-ACCEPT-SW                00099400
099500                     MOVE "UNKNOWN TRANSACTION TYPE"              00099500
099600                         TO WS-ERR-REASON                         00099600
099700             END-EVALUATE                                         00099700
099800             PERFORM 280-BUMP-TRAN-TOTALS THRU 280-EXIT           00099800
099900             IF WS-TRAN-REJECTED                                  00099900
100000                 PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT        00100000
100100             END-IF                                               00100100
100200     END-READ.                                                    00100200
100300 100-EXIT.                                                        00100300
100400     EXIT.                                                        00100400
100500*                                                                 00100500
100600*    PER-TYPE ACCEPT/REJECT COUNTERS FOR SECTION 2 OF THE REPORT. 00100600
100700 280-BUMP-TRAN-TOTALS.                                            00100700
100800     EVALUATE TRUE                                                00100800
100900         WHEN TXN-IS-CREATE                                       00100900
101000             IF WS-TRAN-ACCEPTED                                  00101000
101100                 ADD 1 TO TOT-CR-ACCEPTED                         00101100
101200             ELSE                                                 00101200
101300                 ADD 1 TO TOT-CR-REJECTED                         00101300
101400             END-IF                                               00101400
101500         WHEN TXN-IS-START                                        00101500
101600             IF WS-TRAN-ACCEPTED                                  00101600
101700                 ADD 1 TO TOT-ST-ACCEPTED                         00101700
101800             ELSE                                                 00101800
101900                 ADD 1 TO TOT-ST-REJECTED                         00101900
102000             END-IF                                               00102000
102100         WHEN TXN-IS-COMPLETE                                     00102100
102200             IF WS-TRAN-ACCEPTED                                  00102200
102300                 ADD 1 TO TOT-CO-ACCEPTED                         00102300
102400             ELSE                                                 00102400
102500                 ADD 1 TO TOT-CO-REJECTED                         00102500
102600             END-IF                                               00102600
102700         WHEN TXN-IS-CANCEL                                       00102700
102800             IF WS-TRAN-ACCEPTED                                  00102800
102900                 ADD 1 TO TOT-CA-ACCEPTED                         00102900
103000             ELSE                                                 00103000
103100                 ADD 1 TO TOT-CA-REJECTED                         00103100
103200             END-IF                                               00103200
103300         WHEN OTHER                                               00103300
103400             CONTINUE                                             00103400
103500     END-EVALUATE.                                                00103500
103600 280-EXIT.                                                        00103600
103700     EXIT.                                                        00103700
103800*                                                                 00103800
103900 298-WRITE-ERR-LINE.                                              00103900
104000     MOVE WS-ERR-TYPE    TO ERR-TXN-TYPE.                         00104000
104100     MOVE WS-ERR-KEY     TO ERR-KEY.                              00104100
104200     MOVE WS-ERR-REASON  TO ERR-MESSAGE.                          00104200
104300     MOVE WS-ERR-LINE    TO ERRFILE-LINE.                         00104300
104400     WRITE ERRFILE-LINE.                                          00104400
104500 298-EXIT.                                                        00104500
104600     EXIT.                                                        00104600
104700*                                                                 00104700
104800*    SINGLE EXIT POINT FOR A REJECTED TRANSACTION.  WS-ERR-       00104800
104900*    REASON WAS ALREADY SET BY THE PARAGRAPH THAT DETECTED THE    00104900
105000*    PROBLEM; THIS PARAGRAPH JUST SUPPLIES THE TYPE AND KEY AND   00105000
105100*    WRITES THE LINE.                                             00105100
105200 299-REPORT-BAD-TRAN.                                             00105200
105300     MOVE TXN-TYPE      TO WS-ERR-TYPE.                           00105300
105400     MOVE TXN-RENTAL-ID TO WS-ERR-KEY.                            00105400
105500     PERFORM 298-WRITE-ERR-LINE THRU 298-EXIT.                    00105500
105600 299-EXIT.                                                        00105600
105700     EXIT.                                                        00105700
105800*                                                                 00105800
105900***************************************************************** 00105900
106000* 210-CREATE-RENTAL -- "CR".  CUSTOMER MUST EXIST, BE VERIFIED,   00106000
106100* AND BE ELIGIBLE; CAR MUST EXIST AND BE AVAILABLE.  RENTPRIC     00106100
106200* PRICES THE PERIOD.  ON SUCCESS THE CAR GOES TO RENTED, A NEW    00106200
106300* RESERVED RENTAL ROW IS ADDED, AND A RESERVED VIEW ROW IS        00106300
106400* BUILT BY 500-BUILD-VIEW-RESERVED.                               00106400
106500***************************************************************** 00106500
106600 210-CREATE-RENTAL.                                               00106600
106700     IF TXN-CUST-ID = SPACES OR TXN-CAR-ID = SPACES               00106700
106800         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00106800
106900         MOVE "CUSTOMER ID OR CAR ID MISSING"                     00106900
107000             TO WS-ERR-REASON                                     00107000
107100         GO TO 210-EXIT                                           00107100
107200     END-IF.                                                      00107200
107300     MOVE TXN-CUST-ID TO WS-LOOKUP-CUST-ID.                       00107300
107400     PERFORM 600-FIND-CUST-BY-ID THRU 600-EXIT.                   00107400
107500     IF WS-ROW-NOT-FOUND                                          00107500
107600         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00107600
107700         MOVE "CUSTOMER NOT ON FILE" TO WS-ERR-REASON             00107700
107800         GO TO 210-EXIT                                           00107800
107900     END-IF.                                                      00107900
108000     PERFORM 350-ELIGIBLE-TO-RENT THRU 350-EXIT.                  00108000
108100     IF NOT WS-CUST-IS-ELIGIBLE                                   00108100
108200         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00108200
108300         MOVE "CUSTOMER NOT VERIFIED OR NOT ELIGIBLE"             00108300
108400             TO WS-ERR-REASON                                     00108400
108500         GO TO 210-EXIT                                           00108500
108600     END-IF.                                                      00108600
108700     MOVE TXN-CAR-ID TO WS-LOOKUP-CAR-ID.                         00108700
108800     PERFORM 610-FIND-CAR-BY-ID THRU 610-EXIT.                    00108800
108900     IF WS-ROW-NOT-FOUND                                          00108900
109000         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00109000
109100         MOVE "CAR NOT ON FILE" TO WS-ERR-REASON                  00109100
109200         GO TO 210-EXIT                                           00109200
109300     END-IF.                                                      00109300
109400     IF CAR-STATUS OF WS-CAR-WORK NOT = "A"                       00109400
109500         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00109500
109600         MOVE "CAR IS NOT AVAILABLE" TO WS-ERR-REASON             00109600
109700         GO TO 210-EXIT                                           00109700
109800     END-IF.                                                      00109800
109900     MOVE CAR-DAILY-RATE OF WS-CAR-WORK TO WS-PRIC-DAILY-RATE.    00109900
110000     MOVE TXN-START-DATE TO WS-PRIC-START-DATE.                   00110000
110100     MOVE TXN-END-DATE   TO WS-PRIC-END-DATE.                     00110100
110200     MOVE WS-RUN-DATE    TO WS-PRIC-CURRENT-DATE.                 00110200
110300     CALL "RENTPRIC" USING WS-PRIC-PARM-REC,                      00110300
110400         WS-PRIC-RETURN-CODE, WS-PRIC-REJECT-REASON.              00110400
110500     IF WS-PRIC-RETURN-CODE NOT = ZERO                            00110500
110600         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00110600
110700         MOVE WS-PRIC-REJECT-REASON TO WS-ERR-REASON              00110700
110800         GO TO 210-EXIT                                           00110800
110900     END-IF.                                                      00110900
111000     PERFORM 460-MARK-CAR-RENTED THRU 460-EXIT.                   00111000
111100     MOVE WS-CAR-WORK TO WS-CAR-ENTRY (WS-CAR-IX).                00111100
111200     ADD 1 TO WS-RENT-TAB-MAX.                                    00111200
111300     MOVE SPACES              TO WS-RENTAL-WORK.                  00111300
111400     MOVE TXN-RENTAL-ID        TO RENT-ID OF WS-RENTAL-WORK.      00111400
111500     MOVE TXN-CUST-ID          TO RENT-CUST-ID OF WS-RENTAL-WORK. 00111500
111600     MOVE TXN-CAR-ID           TO RENT-CAR-ID OF WS-RENTAL-WORK.  00111600
111700     MOVE TXN-START-DATE       TO RENT-START-DATE                 00111700
111800                                  OF WS-RENTAL-WORK.              00111800
111900     MOVE TXN-END-DATE         TO RENT-END-DATE                   00111900
112000                                  OF WS-RENTAL-WORK.              00112000
112100     MOVE WS-PRIC-TOTAL-COST   TO RENT-TOTAL-COST                 00112100
112200                                  OF WS-RENTAL-WORK.              00112200
112300     MOVE CAR-CURRENCY OF WS-CAR-WORK                             00112300
112400                               TO RENT-CURRENCY OF WS-RENTAL-WORK.00112400
112500     MOVE "R"                  TO RENT-STATUS OF WS-RENTAL-WORK.  00112500
112600     MOVE ZERO                 TO RENT-START-ODO                  00112600
112700                                  OF WS-RENTAL-WORK.              00112700
112800     MOVE ZERO                 TO RENT-END-ODO                    00112800
112900                                  OF WS-RENTAL-WORK.              00112900
113000     MOVE WS-RENTAL-WORK                                          00113000
113100         TO WS-RENTAL-ENTRY (WS-RENT-TAB-MAX).                    00113100
113200     ADD 1 TO TOT-RENTALS-CREATED.                                00113200
113300     ADD WS-PRIC-TOTAL-COST TO TOT-REVENUE.                       00113300
113400     IF TOT-REVENUE-CURR = SPACES                                 00113400
113500         MOVE CAR-CURRENCY OF WS-CAR-WORK TO TOT-REVENUE-CURR     00113500
113600     END-IF.                                                      00113600
113700     PERFORM 500-BUILD-VIEW-RESERVED THRU 500-EXIT.               00113700
113800 210-EXIT.                                                        00113800
113900     EXIT.                                                        00113900
114000*                                                                 00114000
114100***************************************************************** 00114100
114200* 220-START-RENTAL -- "ST".  RENTAL MUST BE RESERVED.  THE        00114200
114300* PICKUP ODOMETER COMES STRAIGHT FROM THE TRANSACTION -- IT IS    00114300
114400* UNSIGNED, SO THE ">= ZERO" EDIT FROM THE SPEC IS ALWAYS TRUE    00114400
114500* AND IS NOT CODED SEPARATELY.                                    00114500
114600***************************************************************** 00114600
114700 220-START-RENTAL.                                                00114700
114800     MOVE TXN-RENTAL-ID TO WS-LOOKUP-RENT-ID.                     00114800
114900     PERFORM 620-FIND-RENTAL-BY-ID THRU 620-EXIT.                 00114900
115000     IF WS-ROW-NOT-FOUND                                          00115000
115100         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00115100
115200         MOVE "RENTAL NOT ON FILE" TO WS-ERR-REASON               00115200
115300         GO TO 220-EXIT                                           00115300
115400     END-IF.                                                      00115400
115500     IF RENT-STATUS OF WS-RENTAL-WORK NOT = "R"                   00115500
115600         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00115600
115700         MOVE "RENTAL IS NOT RESERVED" TO WS-ERR-REASON           00115700
115800         GO TO 220-EXIT                                           00115800
115900     END-IF.                                                      00115900
116000     MOVE "A" TO RENT-STATUS OF WS-RENTAL-WORK.                   00116000
116100     MOVE TXN-ODOMETER TO RENT-START-ODO OF WS-RENTAL-WORK.       00116100
116200     MOVE WS-RENTAL-WORK TO WS-RENTAL-ENTRY (WS-RENT-IX).         00116200
116300     PERFORM 510-UPDATE-VIEW-ACTIVE THRU 510-EXIT.                00116300
116400 220-EXIT.                                                        00116400
116500     EXIT.                                                        00116500
116600*                                                                 00116600
116700***************************************************************** 00116700
116800* 230-COMPLETE-RENTAL -- "CO".  RENTAL MUST BE ACTIVE, RETURN     00116800
116900* ODOMETER MUST NOT BE LESS THAN THE PICKUP READING.  CAR GOES    00116900
117000* BACK TO AVAILABLE UNLESS IT WAS TAKEN OUT OF SERVICE WHILE      00117000
117100* OUT ON RENT (465- GUARDS THAT SILENTLY, NO REJECT).             00117100
117200***************************************************************** 00117200
117300 230-COMPLETE-RENTAL.                                             00117300
117400     MOVE TXN-RENTAL-ID TO WS-LOOKUP-RENT-ID.                     00117400
117500     PERFORM 620-FIND-RENTAL-BY-ID THRU 620-EXIT.                 00117500
117600     IF WS-ROW-NOT-FOUND                                          00117600
117700         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00117700
117800         MOVE "RENTAL NOT ON FILE" TO WS-ERR-REASON               00117800
117900         GO TO 230-EXIT                                           00117900
118000     END-IF.                                                      00118000
118100     IF RENT-STATUS OF WS-RENTAL-WORK NOT = "A"                   00118100
118200         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00118200
118300         MOVE "RENTAL IS NOT ACTIVE" TO WS-ERR-REASON             00118300
118400         GO TO 230-EXIT                                           00118400
118500     END-IF.                                                      00118500
118600     IF TXN-ODOMETER < RENT-START-ODO OF WS-RENTAL-WORK           00118600
118700         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00118700
118800         MOVE "RETURN ODOMETER BELOW PICKUP READING"              00118800
118900             TO WS-ERR-REASON                                     00118900
119000         GO TO 230-EXIT                                           00119000
119100     END-IF.                                                      00119100
119200     MOVE RENT-CAR-ID OF WS-RENTAL-WORK TO WS-LOOKUP-CAR-ID.      00119200
119300     PERFORM 610-FIND-CAR-BY-ID THRU 610-EXIT.                    00119300
119400     MOVE TXN-ODOMETER TO WS-NEW-ODOMETER.                        00119400
119500     PERFORM 470-UPDATE-ODOMETER THRU 470-EXIT.                   00119500
119600     IF NOT WS-CAR-STATUS-OK                                      00119600
119700         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00119700
119800         MOVE "RETURN ODOMETER BELOW CAR CURRENT READING"         00119800
119900             TO WS-ERR-REASON                                     00119900
120000         GO TO 230-EXIT                                           00120000
120100     END-IF.                                                      00120100
120200     PERFORM 465-MARK-CAR-AVAILABLE THRU 465-EXIT.                00120200
120300     MOVE WS-CAR-WORK TO WS-CAR-ENTRY (WS-CAR-IX).                00120300
120400     COMPUTE WS-KM-DRIVEN =                                       00120400
120500         TXN-ODOMETER - RENT-START-ODO OF WS-RENTAL-WORK.         00120500
120600     MOVE "C" TO RENT-STATUS OF WS-RENTAL-WORK.                   00120600
120700     MOVE TXN-ODOMETER TO RENT-END-ODO OF WS-RENTAL-WORK.         00120700
120800     MOVE WS-RENTAL-WORK TO WS-RENTAL-ENTRY (WS-RENT-IX).         00120800
120900     ADD WS-KM-DRIVEN TO TOT-KM-DRIVEN.                           00120900
121000     PERFORM 520-UPDATE-VIEW-COMPLETED THRU 520-EXIT.             00121000
121100 230-EXIT.                                                        00121100
121200     EXIT.                                                        00121200
121300*                                                                 00121300
121400***************************************************************** 00121400
121500* 240-CANCEL-RENTAL -- "CA".  RENTAL MUST BE RESERVED.  REASON    00121500
121600* DEFAULTS TO "CUSTOMER REQUEST" WHEN THE TRANSACTION DOES NOT    00121600
121700* SUPPLY ONE.                                                     00121700
121800***************************************************************** 00121800
121900 240-CANCEL-RENTAL.                                               00121900
122000     MOVE TXN-RENTAL-ID TO WS-LOOKUP-RENT-ID.                     00122000
122100     PERFORM 620-FIND-RENTAL-BY-ID THRU 620-EXIT.                 00122100
122200     IF WS-ROW-NOT-FOUND                                          00122200
122300         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00122300
122400         MOVE "RENTAL NOT ON FILE" TO WS-ERR-REASON               00122400
122500         GO TO 240-EXIT                                           00122500
122600     END-IF.                                                      00122600
122700     IF RENT-STATUS OF WS-RENTAL-WORK NOT = "R"                   00122700
122800         MOVE "N" TO WS-TRAN-ACCEPT-SW                            00122800
122900         MOVE "RENTAL IS NOT RESERVED" TO WS-ERR-REASON           00122900
123000         GO TO 240-EXIT                                           00123000
123100     END-IF.                                                      00123100
123200     MOVE RENT-CAR-ID OF WS-RENTAL-WORK TO WS-LOOKUP-CAR-ID.      00123200
123300     PERFORM 610-FIND-CAR-BY-ID THRU 610-EXIT.                    00123300
123400     PERFORM 465-MARK-CAR-AVAILABLE THRU 465-EXIT.                00123400
123500     MOVE WS-CAR-WORK TO WS-CAR-ENTRY (WS-CAR-IX).                00123500
123600     MOVE "X" TO RENT-STATUS OF WS-RENTAL-WORK.                   00123600
123700     IF TXN-REASON = SPACES                                       00123700
123800         MOVE "CUSTOMER REQUEST"                                  00123800
123900             TO RENT-CANCEL-REASON OF WS-RENTAL-WORK              00123900
124000     ELSE                                                         00124000
124100         MOVE TXN-REASON                                          00124100
124200             TO RENT-CANCEL-REASON OF WS-RENTAL-WORK              00124200
124300     END-IF.                                                      00124300
124400     MOVE WS-RENTAL-WORK TO WS-RENTAL-ENTRY (WS-RENT-IX).         00124400
124500     PERFORM 530-UPDATE-VIEW-CANCELLED THRU 530-EXIT.             00124500
124600 240-EXIT.                                                        00124600
124700     EXIT.                                                        00124700
124800*                                                                 00124800
124900***************************************************************** 00124900
125000* U5 -- VIEW MAINTENANCE.  ONE VIEW ROW PER RENTAL, REWRITTEN     00125000
125100* ON EACH STATUS CHANGE.  500- BUILDS THE ROW; 510/520/530        00125100
125200* UPDATE IT IN PLACE.  NOTE VW-DURATION-DAYS IS THE EXCLUSIVE     00125200
125300* DAY COUNT FROM RENTPRIC, NOT THE INCLUSIVE FIGURE USED FOR      00125300
125400* PRICING -- THIS IS DELIBERATE, SEE RENTPRIC CHANGE LOG.         00125400
125500***************************************************************** 00125500
125600 500-BUILD-VIEW-RESERVED.                                         00125600
125700     MOVE SPACES TO WS-VIEW-WORK.                                 00125700
125800     MOVE RENT-ID OF WS-RENTAL-WORK                               00125800
125900         TO VW-RENTAL-ID OF WS-VIEW-WORK.                         00125900
126000     MOVE RENT-CUST-ID OF WS-RENTAL-WORK                          00126000
126100         TO VW-CUST-ID OF WS-VIEW-WORK.                           00126100
126200     STRING CUST-FIRST-NAME OF WS-CUST-WORK                       00126200
126300             DELIMITED BY SPACE                                   00126300
126400         " " DELIMITED BY SIZE                                    00126400
126500         CUST-LAST-NAME OF WS-CUST-WORK                           00126500
126600             DELIMITED BY SPACE                                   00126600
126700         INTO VW-CUST-NAME OF WS-VIEW-WORK.                       00126700
126800     MOVE CUST-EMAIL OF WS-CUST-WORK                              00126800
126900         TO VW-CUST-EMAIL OF WS-VIEW-WORK.                        00126900
127000     MOVE CUST-PHONE OF WS-CUST-WORK                              00127000
127100         TO VW-CUST-PHONE OF WS-VIEW-WORK.                        00127100
127200     MOVE RENT-CAR-ID OF WS-RENTAL-WORK                           00127200
127300         TO VW-CAR-ID OF WS-VIEW-WORK.                            00127300
127400     MOVE CAR-MAKE OF WS-CAR-WORK                                 00127400
127500         TO VW-CAR-MAKE OF WS-VIEW-WORK.                          00127500
127600     MOVE CAR-MODEL OF WS-CAR-WORK                                00127600
127700         TO VW-CAR-MODEL OF WS-VIEW-WORK.                         00127700
127800     MOVE CAR-YEAR OF WS-CAR-WORK                                 00127800
127900         TO VW-CAR-YEAR OF WS-VIEW-WORK.                          00127900
128000     MOVE CAR-CATEGORY OF WS-CAR-WORK                             00128000
128100         TO VW-CAR-CATEGORY OF WS-VIEW-WORK.                      00128100
128200     MOVE CAR-PLATE OF WS-CAR-WORK                                00128200
128300         TO VW-CAR-PLATE OF WS-VIEW-WORK.                         00128300
128400     MOVE RENT-START-DATE OF WS-RENTAL-WORK                       00128400
128500         TO VW-START-DATE OF WS-VIEW-WORK.                        00128500
128600     MOVE RENT-END-DATE OF WS-RENTAL-WORK                         00128600
128700         TO VW-END-DATE OF WS-VIEW-WORK.                          00128700
128800     MOVE WS-PRIC-DURATION-EXCL                                   00128800
128900         TO VW-DURATION-DAYS OF WS-VIEW-WORK.                     00128900
129000     MOVE RENT-TOTAL-COST OF WS-RENTAL-WORK                       00129000
129100         TO VW-TOTAL-COST OF WS-VIEW-WORK.                        00129100
129200     MOVE RENT-CURRENCY OF WS-RENTAL-WORK                         00129200
129300         TO VW-CURRENCY OF WS-VIEW-WORK.                          00129300
129400     MOVE "RESERVED" TO VW-STATUS OF WS-VIEW-WORK.                00129400
129500     MOVE WS-VIEW-WORK TO WS-VIEW-ENTRY (WS-RENT-TAB-MAX).        00129500
129600 500-EXIT.                                                        00129600
129700     EXIT.                                                        00129700
129800*                                                                 00129800
129900 510-UPDATE-VIEW-ACTIVE.                                          00129900
130000     PERFORM 630-FIND-VIEW-BY-RENTAL-ID THRU 630-EXIT.            00130000
130100     MOVE "ACTIVE" TO VW-STATUS OF WS-VIEW-WORK.                  00130100
130200     MOVE TXN-ODOMETER TO VW-START-ODO OF WS-VIEW-WORK.           00130200
130300     MOVE WS-VIEW-WORK TO WS-VIEW-ENTRY (WS-RENT-IX).             00130300
130400 510-EXIT.                                                        00130400
130500     EXIT.                                                        00130500
130600*                                                                 00130600
130700*    TOTAL-KM IS SET ONLY HERE, AT COMPLETION -- NOT AT START.    00130700
130800*    SEE THE 07-02-28 CHANGE-LOG ENTRY ABOVE.                     00130800
130900 520-UPDATE-VIEW-COMPLETED.                                       00130900
131000     PERFORM 630-FIND-VIEW-BY-RENTAL-ID THRU 630-EXIT.            00131000
131100     MOVE "COMPLETED" TO VW-STATUS OF WS-VIEW-WORK.               00131100
131200     MOVE TXN-ODOMETER TO VW-END-ODO OF WS-VIEW-WORK.             00131200
131300     MOVE WS-KM-DRIVEN TO VW-TOTAL-KM OF WS-VIEW-WORK.            00131300
131400     MOVE WS-VIEW-WORK TO WS-VIEW-ENTRY (WS-RENT-IX).             00131400
131500 520-EXIT.                                                        00131500
131600     EXIT.                                                        00131600
131700*                                                                 00131700
131800 530-UPDATE-VIEW-CANCELLED.                                       00131800
131900     PERFORM 630-FIND-VIEW-BY-RENTAL-ID THRU 630-EXIT.            00131900
132000     MOVE "CANCELLED" TO VW-STATUS OF WS-VIEW-WORK.               00132000
132100     MOVE RENT-CANCEL-REASON OF WS-RENTAL-WORK                    00132100
132200         TO VW-CANCEL-REASON OF WS-VIEW-WORK.                     00132200
132300     MOVE WS-VIEW-WORK TO WS-VIEW-ENTRY (WS-RENT-IX).             00132300
132400 530-EXIT.                                                        00132400
132500     EXIT.                                                        00132500
132600*                                                                 00132600
132700***************************************************************** 00132700
132800* END-OF-RUN OUTPUT -- EACH TABLE IS WRITTEN BACK TO ITS MASTER   00132800
132900* FILE IN TABLE ORDER (WHICH IS LOAD OR CREATE ORDER, NOT A       00132900
133000* RESEQUENCE).  900- ALSO ROLLS THE FINAL-STATUS CONTROL          00133000
133100* TOTALS PRINTED BY 850- BELOW.                                   00133100
133200***************************************************************** 00133200
133300 900-WRITE-RENTAL-MASTER.                                         00133300
133400     SET RENT-IX TO 1.                                            00133400
133500     PERFORM 905-WRITE-RENTAL-STEP                                00133500
133600         THRU 905-WRITE-RENTAL-STEP-EXIT                          00133600
133700         UNTIL RENT-IX > WS-RENT-TAB-MAX.                         00133700
133800 900-EXIT.                                                        00133800
133900     EXIT.                                                        00133900
134000 905-WRITE-RENTAL-STEP.                                           00134000
134100     MOVE WS-RENTAL-ENTRY (RENT-IX) TO WS-RENTAL-WORK.            00134100
134200     MOVE WS-RENTAL-WORK TO RENTOUT-REC.                          00134200
134300     WRITE RENTOUT-REC.                                           00134300
134400     EVALUATE TRUE                                                00134400
134500         WHEN RENT-IS-RESERVED OF WS-RENTAL-WORK                  00134500
134600             ADD 1 TO TOT-FINAL-RESERVED                          00134600
134700         WHEN RENT-IS-ACTIVE OF WS-RENTAL-WORK                    00134700
134800             ADD 1 TO TOT-FINAL-ACTIVE                            00134800
134900         WHEN RENT-IS-COMPLETED OF WS-RENTAL-WORK                 00134900
135000             ADD 1 TO TOT-FINAL-COMPLETED                         00135000
135100         WHEN RENT-IS-CANCELLED OF WS-RENTAL-WORK                 00135100
135200             ADD 1 TO TOT-FINAL-CANCELLED                         00135200
135300     END-EVALUATE.                                                00135300
135400     SET RENT-IX UP BY 1.                                         00135400
135500 905-WRITE-RENTAL-STEP-EXIT.                                      00135500
135600     EXIT.                                                        00135600
135700*                                                                 00135700
135800 910-WRITE-CAR-MASTER.                                            00135800
135900     SET CAR-IX TO 1.                                             00135900
136000     PERFORM 915-WRITE-CAR-STEP                                   00136000
136100         THRU 915-WRITE-CAR-STEP-EXIT                             00136100
136200         UNTIL CAR-IX > WS-CAR-TAB-MAX.                           00136200
136300 910-EXIT.                                                        00136300
136400     EXIT.                                                        00136400
136500 915-WRITE-CAR-STEP.                                              00136500
136600     MOVE WS-CAR-ENTRY (CAR-IX) TO WS-CAR-WORK.                   00136600
136700     MOVE WS-CAR-WORK TO CAROUT-REC.                              00136700
136800     WRITE CAROUT-REC.                                            00136800
136900     SET CAR-IX UP BY 1.                                          00136900
137000 915-WRITE-CAR-STEP-EXIT.                                         00137000
137100     EXIT.                                                        00137100
137200*                                                                 00137200
137300 920-WRITE-VIEW-FILE.                                             00137300
137400     SET VIEW-IX TO 1.                                            00137400
137500     PERFORM 925-WRITE-VIEW-STEP                                  00137500
137600         THRU 925-WRITE-VIEW-STEP-EXIT                            00137600
137700         UNTIL VIEW-IX > WS-RENT-TAB-MAX.                         00137700
137800 920-EXIT.                                                        00137800
137900     EXIT.                                                        00137900
138000 925-WRITE-VIEW-STEP.                                             00138000
138100     MOVE WS-VIEW-ENTRY (VIEW-IX) TO WS-VIEW-WORK.                00138100
138200     MOVE WS-VIEW-WORK TO VIEWOUT-REC.                            00138200
138300     WRITE VIEWOUT-REC.                                           00138300
138400     SET VIEW-IX UP BY 1.                                         00138400
138500 925-WRITE-VIEW-STEP-EXIT.                                        00138500
138600     EXIT.                                                        00138600
138700*                                                                 00138700
138800***************************************************************** 00138800
138900* 850-PRODUCE-SUMMARY-REPORT -- THE OVERNIGHT CONTROL REPORT.     00138900
139000* THREE SECTIONS (CUSTOMER LOAD, FLEET LOAD, TRANSACTIONS)        00139000
139100* FOLLOWED BY THE END OF REPORT LINE.  PRINTED FROM WS-ONLY,      00139100
139200* NO RE-READ OF ANY FILE.                                         00139200
139300***************************************************************** 00139300
139400 850-PRODUCE-SUMMARY-REPORT.                                      00139400
139500     MOVE WS-RUN-DATE TO RPT-TITLE-DATE.                          00139500
139600     WRITE REPORT-RECORD FROM RPT-TITLE-LINE                      00139600
139700         AFTER ADVANCING C01.                                     00139700
139800     WRITE REPORT-RECORD FROM RPT-BLANK-LINE                      00139800
139900         AFTER ADVANCING 1.                                       00139900
140000     PERFORM 851-CUSTOMER-SECTION THRU 851-EXIT.                  00140000
140100     PERFORM 852-FLEET-SECTION THRU 852-EXIT.                     00140100
140200     PERFORM 853-TRANSACTION-SECTION THRU 853-EXIT.               00140200
140300     WRITE REPORT-RECORD FROM RPT-END-LINE                        00140300
140400         AFTER ADVANCING 2.                                       00140400
140500 850-EXIT.                                                        00140500
140600     EXIT.                                                        00140600
140700*                                                                 00140700
140800 851-CUSTOMER-SECTION.                                            00140800
140900     MOVE "CUSTOMER LOAD STATISTICS" TO RPT-SECTION-TEXT.         00140900
141000     WRITE REPORT-RECORD FROM RPT-SECTION-LINE                    00141000
141100         AFTER ADVANCING 1.                                       00141100
141200     MOVE "CUSTOMER RECORDS READ"                                 00141200
141300         TO RPT-DETAIL-LABEL.                                     00141300
141400     MOVE TOT-CUST-READ TO RPT-DETAIL-VALUE.                      00141400
141500     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00141500
141600         AFTER ADVANCING 1.                                       00141600
141700     MOVE "CUSTOMERS LOADED"                                      00141700
141800         TO RPT-DETAIL-LABEL.                                     00141800
141900     MOVE TOT-CUST-LOADED TO RPT-DETAIL-VALUE.                    00141900
142000     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00142000
142100         AFTER ADVANCING 1.                                       00142100
142200     MOVE "CUSTOMERS REJECTED"                                    00142200
142300         TO RPT-DETAIL-LABEL.                                     00142300
142400     MOVE TOT-CUST-REJECTED TO RPT-DETAIL-VALUE.                  00142400
142500     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00142500
142600         AFTER ADVANCING 1.                                       00142600
142700     WRITE REPORT-RECORD FROM RPT-BLANK-LINE                      00142700
142800         AFTER ADVANCING 1.                                       00142800
142900 851-EXIT.                                                        00142900
143000     EXIT.                                                        00143000
143100*                                                                 00143100
143200 852-FLEET-SECTION.                                               00143200
143300     MOVE "FLEET LOAD STATISTICS" TO RPT-SECTION-TEXT.            00143300
143400     WRITE REPORT-RECORD FROM RPT-SECTION-LINE                    00143400
143500         AFTER ADVANCING 1.                                       00143500
143600     MOVE "CAR RECORDS READ"                                      00143600
143700         TO RPT-DETAIL-LABEL.                                     00143700
143800     MOVE TOT-CAR-READ TO RPT-DETAIL-VALUE.                       00143800
143900     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00143900
144000         AFTER ADVANCING 1.                                       00144000
144100     MOVE "CARS LOADED"                                           00144100
144200         TO RPT-DETAIL-LABEL.                                     00144200
144300     MOVE TOT-CAR-LOADED TO RPT-DETAIL-VALUE.                     00144300
144400     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00144400
144500         AFTER ADVANCING 1.                                       00144500
144600     MOVE "CARS REJECTED"                                         00144600
144700         TO RPT-DETAIL-LABEL.                                     00144700
144800     MOVE TOT-CAR-REJECTED TO RPT-DETAIL-VALUE.                   00144800
144900     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00144900
145000         AFTER ADVANCING 1.                                       00145000
145100     WRITE REPORT-RECORD FROM RPT-BLANK-LINE                      00145100
145200         AFTER ADVANCING 1.                                       00145200
145300 852-EXIT.                                                        00145300
145400     EXIT.                                                        00145400
145500*                                                                 00145500
145600 853-TRANSACTION-SECTION.                                         00145600
145700     MOVE "TRANSACTION STATISTICS" TO RPT-SECTION-TEXT.           00145700
145800     WRITE REPORT-RECORD FROM RPT-SECTION-LINE                    00145800
145900         AFTER ADVANCING 1.                                       00145900
146000     MOVE "TRANSACTIONS READ"                                     00146000
146100         TO RPT-DETAIL-LABEL.                                     00146100
146200     MOVE TOT-TRAN-READ TO RPT-DETAIL-VALUE.                      00146200
146300     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00146300
146400         AFTER ADVANCING 1.                                       00146400
146500     MOVE "CREATE ACCEPTED"                                       00146500
146600         TO RPT-DETAIL-LABEL.                                     00146600
146700     MOVE TOT-CR-ACCEPTED TO RPT-DETAIL-VALUE.                    00146700
146800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00146800
146900         AFTER ADVANCING 1.                                       00146900
147000     MOVE "CREATE REJECTED"                                       00147000
147100         TO RPT-DETAIL-LABEL.                                     00147100
147200     MOVE TOT-CR-REJECTED TO RPT-DETAIL-VALUE.                    00147200
147300     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00147300
147400         AFTER ADVANCING 1.                                       00147400
147500     MOVE "START ACCEPTED"                                        00147500
147600         TO RPT-DETAIL-LABEL.                                     00147600
147700     MOVE TOT-ST-ACCEPTED TO RPT-DETAIL-VALUE.                    00147700
147800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00147800
147900         AFTER ADVANCING 1.                                       00147900
148000     MOVE "START REJECTED"                                        00148000
148100         TO RPT-DETAIL-LABEL.                                     00148100
148200     MOVE TOT-ST-REJECTED TO RPT-DETAIL-VALUE.                    00148200
148300     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00148300
148400         AFTER ADVANCING 1.                                       00148400
148500     MOVE "COMPLETE ACCEPTED"                                     00148500
148600         TO RPT-DETAIL-LABEL.                                     00148600
148700     MOVE TOT-CO-ACCEPTED TO RPT-DETAIL-VALUE.                    00148700
148800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00148800
148900         AFTER ADVANCING 1.                                       00148900
149000     MOVE "COMPLETE REJECTED"                                     00149000
149100         TO RPT-DETAIL-LABEL.                                     00149100
149200     MOVE TOT-CO-REJECTED TO RPT-DETAIL-VALUE.                    00149200
149300     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00149300
149400         AFTER ADVANCING 1.                                       00149400
149500     MOVE "CANCEL ACCEPTED"                                       00149500
149600         TO RPT-DETAIL-LABEL.                                     00149600
149700     MOVE TOT-CA-ACCEPTED TO RPT-DETAIL-VALUE.                    00149700
149800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00149800
149900         AFTER ADVANCING 1.                                       00149900
150000     MOVE "CANCEL REJECTED"                                       00150000
150100         TO RPT-DETAIL-LABEL.                                     00150100
150200     MOVE TOT-CA-REJECTED TO RPT-DETAIL-VALUE.                    00150200
150300     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00150300
150400         AFTER ADVANCING 1.                                       00150400
150500     MOVE "RENTALS CREATED THIS RUN"                              00150500
150600         TO RPT-DETAIL-LABEL.                                     00150600
150700     MOVE TOT-RENTALS-CREATED TO RPT-DETAIL-VALUE.                00150700
150800     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00150800
150900         AFTER ADVANCING 1.                                       00150900
151000     MOVE "KILOMETRES DRIVEN, COMPLETED RENTALS"                  00151000
151100         TO RPT-DETAIL-LABEL.                                     00151100
151200     MOVE TOT-KM-DRIVEN TO RPT-DETAIL-VALUE.                      00151200
151300     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00151300
151400         AFTER ADVANCING 1.                                       00151400
151500*    REVENUE IS TOTALED REGARDLESS OF CURRENCY AND LABELLED       00151500
151600*    WITH THE CURRENCY OF THE FIRST ACCEPTED CR -- MEANINGFUL     00151600
151700*    ONLY WHEN THE RUN USES ONE CURRENCY THROUGHOUT.              00151700
151800     MOVE "TOTAL REVENUE (FIRST CURRENCY SEEN)"                   00151800
151900         TO RPT-MONEY-LABEL.                                      00151900
152000     MOVE TOT-REVENUE-CURR TO RPT-MONEY-CURR.                     00152000
152100     MOVE TOT-REVENUE TO RPT-MONEY-VALUE.                         00152100
152200     WRITE REPORT-RECORD FROM RPT-MONEY-LINE                      00152200
152300         AFTER ADVANCING 1.                                       00152300
152400     MOVE "RENTALS RESERVED AT END OF RUN"                        00152400
152500         TO RPT-DETAIL-LABEL.                                     00152500
152600     MOVE TOT-FINAL-RESERVED TO RPT-DETAIL-VALUE.                 00152600
152700     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00152700
152800         AFTER ADVANCING 1.                                       00152800
152900     MOVE "RENTALS ACTIVE AT END OF RUN"                          00152900
153000         TO RPT-DETAIL-LABEL.                                     00153000
153100     MOVE TOT-FINAL-ACTIVE TO RPT-DETAIL-VALUE.                   00153100
153200     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00153200
153300         AFTER ADVANCING 1.                                       00153300
153400     MOVE "RENTALS COMPLETED AT END OF RUN"                       00153400
153500         TO RPT-DETAIL-LABEL.                                     00153500
153600     MOVE TOT-FINAL-COMPLETED TO RPT-DETAIL-VALUE.                00153600
153700     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00153700
153800         AFTER ADVANCING 1.                                       00153800
153900     MOVE "RENTALS CANCELLED AT END OF RUN"                       00153900
154000         TO RPT-DETAIL-LABEL.                                     00154000
154100     MOVE TOT-FINAL-CANCELLED TO RPT-DETAIL-VALUE.                00154100
154200     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                     00154200
154300         AFTER ADVANCING 1.                                       00154300
154400     WRITE REPORT-RECORD FROM RPT-BLANK-LINE                      00154400
154500         AFTER ADVANCING 1.                                       00154500
154600 853-EXIT.                                                        00154600
154700     EXIT.                                                        00154700
154800*                                                                 00154800
