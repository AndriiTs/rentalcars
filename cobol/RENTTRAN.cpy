000100***************************************************************** 00000100
000200* RENTTRAN -- RENTAL TRANSACTION RECORD LAYOUT.                   00000200
000300*                                                                 00000300
000400* ONE RECORD PER RENTAL COMMAND ON THE RENTTXN INPUT FILE.        00000400
000500* PROCESSED BY RENTMAIN PARAGRAPH 100-PROCESS-TRANSACTIONS IN     00000500
000600* FILE ORDER -- THIS IS NOT A SORTED/KEYED FILE.                  00000600
000700*                                                                 00000700
000800* FIXED LENGTH 80 BYTES.  TXN-CUST-ID/TXN-CAR-ID ARE ONLY         00000800
000900* MEANINGFUL ON A "CR" (CREATE) TRANSACTION; TXN-ODOMETER IS      00000900
001000* THE PICKUP READING ON "ST" AND THE RETURN READING ON "CO".      00001000
001100*                                                                 00001100
001200* 93-03-02  DYS  ORIGINAL LAYOUT FOR THE RENTAL CONVERSION.       00001200
001300* 99-01-05  DYS  Y2K -- TXN-START-DATE/TXN-END-DATE WIDENED       00001300
001400*                FROM 9(6) TO 9(8).                               00001400
001500* 04-09-14  MAY  ADDED TXN-REASON FOR CANCEL TRANSACTIONS. RQ1201 00001500
001600***************************************************************** 00001600
001700 01  TRAN-REC.                                                    00001700
001800     05  TXN-TYPE                    PIC X(2).                    00001800
001900         88  TXN-IS-CREATE           VALUE "CR".                  00001900
002000         88  TXN-IS-START            VALUE "ST".                  00002000
002100         88  TXN-IS-COMPLETE         VALUE "CO".                  00002100
002200         88  TXN-IS-CANCEL           VALUE "CA".                  00002200
002300     05  TXN-RENTAL-ID               PIC X(10).                   00002300
002400     05  TXN-CUST-ID                 PIC X(10).                   00002400
002500     05  TXN-CAR-ID                  PIC X(10).                   00002500
002600     05  TXN-START-DATE              PIC 9(8).                    00002600
002700     05  TXN-START-DATE-X REDEFINES                               00002700
002800         TXN-START-DATE.                                          00002800
002900         10  TXN-START-YYYY          PIC 9(4).                    00002900
003000         10  TXN-START-MM            PIC 9(2).                    00003000
003100         10  TXN-START-DD            PIC 9(2).                    00003100
003200     05  TXN-END-DATE                PIC 9(8).                    00003200
003300     05  TXN-END-DATE-X REDEFINES                                 00003300
003400         TXN-END-DATE.                                            00003400
003500         10  TXN-END-YYYY            PIC 9(4).                    00003500
003600         10  TXN-END-MM              PIC 9(2).                    00003600
003700         10  TXN-END-DD              PIC 9(2).                    00003700
003800     05  TXN-ODOMETER                PIC 9(7).                    00003800
003900     05  TXN-REASON                  PIC X(20).                   00003900
004000*        DEFAULTS TO "CUSTOMER REQUEST" WHEN THE INPUT IS         00004000
004100*        BLANK ON A "CA" TRANSACTION -- SEE RENTMAIN 240.         00004100
004200     05  FILLER                      PIC X(5).                    00004200
