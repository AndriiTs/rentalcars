000100***************************************************************** 00000100
000200* RENTERR -- REJECT-LINE WORK RECORD FOR THE ERRFILE.             00000200
000300*                                                                 00000300
000400* BUILT IN WORKING-STORAGE BY RENTMAIN PARAGRAPH                  00000400
000500* 299-REPORT-BAD-TRAN (AND THE U1/U2 LOAD REJECT PARAGRAPHS)      00000500
000600* AND WRITTEN TO ERRFILE, WHICH IS LINE SEQUENTIAL.               00000600
000700*                                                                 00000700
000800* 93-03-09  DYS  ORIGINAL LAYOUT FOR THE RENTAL CONVERSION.       00000800
000900***************************************************************** 00000900
001000 01  WS-ERR-LINE.                                                 00001000
001100     05  ERR-TXN-TYPE                PIC X(2).                    00001100
001200     05  FILLER                      PIC X(1).                    00001200
001300     05  ERR-KEY                     PIC X(10).                   00001300
001400     05  FILLER                      PIC X(1).                    00001400
001500     05  ERR-MESSAGE                 PIC X(60).                   00001500
