000100***************************************************************** 00000100
000200* RENTCUST -- CUSTOMER MASTER RECORD LAYOUT.                      00000200
000300*                                                                 00000300
000400* ONE ENTRY PER RENTAL CUSTOMER, KEYED BY CUST-ID.  BUILT BY      00000400
000500* RENTMAIN PARAGRAPH 300-LOAD-CUSTOMERS FROM THE CUSTFILE INPUT   00000500
000600* AND HELD IN THE WS-CUST-TABLE OCCURS ENTRY (SEE RENTMAIN WS).   00000600
000700*                                                                 00000700
000800* FIXED LENGTH 150 BYTES.  DATES ARE YYYYMMDD.  A NEWLY LOADED    00000800
000900* CUSTOMER ALWAYS CARRIES CUST-VERIFIED = "N" -- THE "VERIFY"     00000900
001000* OPERATION (RENTMAIN 340-LICENSE-VALID) IS WHAT SETS IT TO "Y".  00001000
001100*                                                                 00001100
001200* 93-02-11  DYS  ORIGINAL LAYOUT FOR THE RENTAL CONVERSION.       00001200
001300* 96-07-30  JWS  ADDED CUST-LIC-COUNTRY, WAS PART OF LIC-NUMBER.  00001300
001400* 99-01-05  DYS  Y2K -- CUST-BIRTH-DATE / CUST-LIC-EXPIRY WIDENED 00001400
001500*                FROM 9(6) TO 9(8), FULL 4-DIGIT YEAR STORED.     00001500
001600* 02-06-19  MAY  ADDED CUST-BIRTH-DATE-X REDEFINES FOR THE AGE    00001600
001700*                EDIT IN 310-VALIDATE-CUSTOMER.             RQ114000001700
001800***************************************************************** 00001800
001900 01  CUST-REC.                                                    00001900
002000     05  CUST-ID                     PIC X(10).                   00002000
002100     05  CUST-FIRST-NAME             PIC X(20).                   00002100
002200     05  CUST-LAST-NAME              PIC X(25).                   00002200
002300     05  CUST-BIRTH-DATE             PIC 9(8).                    00002300
002400     05  CUST-BIRTH-DATE-X REDEFINES                              00002400
002500         CUST-BIRTH-DATE.                                         00002500
002600         10  CUST-BIRTH-YYYY         PIC 9(4).                    00002600
002700         10  CUST-BIRTH-MM           PIC 9(2).                    00002700
002800         10  CUST-BIRTH-DD           PIC 9(2).                    00002800
002900     05  CUST-EMAIL                  PIC X(40).                   00002900
003000     05  CUST-PHONE                  PIC X(15).                   00003000
003100     05  CUST-LIC-NUMBER             PIC X(15).                   00003100
003200     05  CUST-LIC-COUNTRY            PIC X(3).                    00003200
003300     05  CUST-LIC-EXPIRY             PIC 9(8).                    00003300
003400     05  CUST-LIC-EXPIRY-X REDEFINES                              00003400
003500         CUST-LIC-EXPIRY.                                         00003500
003600         10  CUST-LIC-EXP-YYYY       PIC 9(4).                    00003600
003700         10  CUST-LIC-EXP-MM         PIC 9(2).                    00003700
003800         10  CUST-LIC-EXP-DD         PIC 9(2).                    00003800
003900     05  CUST-VERIFIED               PIC X(1).                    00003900
004000         88  CUST-IS-VERIFIED        VALUE "Y".                   00004000
004100         88  CUST-NOT-VERIFIED       VALUE "N".                   00004100
004200*        RESERVED FOR FUTURE USE -- DO NOT REASSIGN WITHOUT       00004200
004300*        CLEARING WITH THE RENTAL SYSTEMS GROUP.  SEE RQ1140.     00004300
004400     05  FILLER                      PIC X(5).                    00004400
