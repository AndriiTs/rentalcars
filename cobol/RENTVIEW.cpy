000100***************************************************************** 00000100
000200* RENTVIEW -- RENTAL VIEW (DENORMALIZED REPORTING) RECORD.        00000200
000300*                                                                 00000300
000400* ONE ENTRY PER RENTAL, JOINING CUSTOMER + CAR + RENTAL DATA      00000400
000500* FOR THE REPORTING SIDE.  BUILT AT "CR" TIME (RENTMAIN           00000500
000600* 500-BUILD-VIEW-RESERVED) AND REWRITTEN IN PLACE ON EVERY        00000600
000700* SUBSEQUENT STATUS CHANGE.  HELD IN WS-VIEW-TABLE, PARALLEL      00000700
000800* TO WS-RENTAL-TABLE, AND WRITTEN TO VIEWOUT AT END OF RUN.       00000800
000900*                                                                 00000900
001000* NOTE -- VW-DURATION-DAYS IS THE *EXCLUSIVE* DAY COUNT (END      00001000
001100* MINUS START, NO +1).  THIS DIFFERS FROM THE INCLUSIVE COUNT     00001100
001200* RENTPRIC USES FOR PRICING -- THAT DISCREPANCY IS BY DESIGN,     00001200
001300* CARRIED OVER FROM THE ORIGINAL ONLINE SYSTEM.  DO NOT "FIX".    00001300
001400*                                                                 00001400
001500* 93-03-09  DYS  ORIGINAL LAYOUT FOR THE RENTAL CONVERSION.       00001500
001600* 04-09-14  MAY  ADDED VW-CANCEL-REASON.                   RQ1201 00001600
001700* 07-02-28  JWS  ADDED VW-START-ODO/VW-END-ODO/VW-TOTAL-KM. RQ124400001700
001800* 11-05-17  DYS  RECORD RUNS LONGER THAN THE ORIGINAL 250-BYTE    00001800
001900*                ESTIMATE ONCE ALL FIELDS BELOW WERE ADDED --     00001900
002000*                LEFT AS IS, CAROUT/RENTOUT ARE NOT AFFECTED.     00002000
002100***************************************************************** 00002100
002200 01  VIEW-REC.                                                    00002200
002300     05  VW-RENTAL-ID                PIC X(10).                   00002300
002400     05  VW-CUST-ID                  PIC X(10).                   00002400
002500     05  VW-CUST-NAME                PIC X(46).                   00002500
002600     05  VW-CUST-EMAIL               PIC X(40).                   00002600
002700     05  VW-CUST-PHONE               PIC X(15).                   00002700
002800     05  VW-CAR-ID                   PIC X(10).                   00002800
002900     05  VW-CAR-MAKE                 PIC X(15).                   00002900
003000     05  VW-CAR-MODEL                PIC X(15).                   00003000
003100     05  VW-CAR-YEAR                 PIC 9(4).                    00003100
003200     05  VW-CAR-CATEGORY             PIC X(8).                    00003200
003300     05  VW-CAR-PLATE                PIC X(10).                   00003300
003400     05  VW-START-DATE               PIC 9(8).                    00003400
003500     05  VW-START-DATE-X REDEFINES                                00003500
003600         VW-START-DATE.                                           00003600
003700         10  VW-START-YYYY           PIC 9(4).                    00003700
003800         10  VW-START-MM             PIC 9(2).                    00003800
003900         10  VW-START-DD             PIC 9(2).                    00003900
004000     05  VW-END-DATE                 PIC 9(8).                    00004000
004100     05  VW-DURATION-DAYS            PIC 9(3).                    00004100
004200     05  VW-TOTAL-COST               PIC S9(7)V99.                00004200
004300     05  VW-CURRENCY                 PIC X(3).                    00004300
004400     05  VW-STATUS                   PIC X(9).                    00004400
004500*        RESERVED / ACTIVE / COMPLETED / CANCELLED.               00004500
004600     05  VW-START-ODO                PIC 9(7).                    00004600
004700     05  VW-END-ODO                  PIC 9(7).                    00004700
004800     05  VW-TOTAL-KM                 PIC 9(7).                    00004800
004900*        SET ONLY AT COMPLETION -- ZERO OTHERWISE.                00004900
005000     05  VW-CANCEL-REASON            PIC X(20).                   00005000
005100     05  FILLER                      PIC X(10).                   00005100
