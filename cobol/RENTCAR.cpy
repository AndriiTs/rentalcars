000100***************************************************************** 00000100
000200* RENTCAR -- FLEET (CAR) MASTER RECORD LAYOUT.                    00000200
000300*                                                                 00000300
000400* ONE ENTRY PER VEHICLE IN THE FLEET, KEYED BY CAR-ID AND ALSO    00000400
000500* SEARCHED BY CAR-VIN FOR THE DUPLICATE-VIN EDIT.  BUILT BY       00000500
000600* RENTMAIN PARAGRAPH 400-LOAD-CARS FROM THE CARFILE INPUT AND     00000600
000700* HELD IN THE WS-CAR-TABLE OCCURS ENTRY (SEE RENTMAIN WS).        00000700
000800*                                                                 00000800
000900* FIXED LENGTH 100 BYTES.  A NEW CAR IS ALWAYS LOADED WITH        00000900
001000* CAR-STATUS = "A" (AVAILABLE) AND CAR-ODOMETER = ZERO UNLESS     00001000
001100* THE INPUT RECORD CARRIES A READING.                             00001100
001200*                                                                 00001200
001300* 93-02-11  DYS  ORIGINAL LAYOUT FOR THE RENTAL CONVERSION.       00001300
001400* 97-11-03  JWS  ADDED CAR-CATEGORY, SEVEN-VALUE EDIT TABLE.      00001400
001500* 99-01-05  DYS  Y2K -- CAR-YEAR WIDENED FROM 9(2) TO 9(4).       00001500
001600* 03-04-22  MAY  ADDED CAR-VIN-X REDEFINES, VIN NOW BROKEN OUT    00001600
001700*                BY WMI/VDS/VIS FOR THE FRAUD CHECK.  RQ1162      00001700
001800***************************************************************** 00001800
001900 01  CAR-REC.                                                     00001900
002000     05  CAR-ID                      PIC X(10).                   00002000
002100     05  CAR-VIN                     PIC X(17).                   00002100
002200     05  CAR-VIN-X REDEFINES CAR-VIN.                             00002200
002300*        WORLD MANUFACTURER IDENTIFIER / VEHICLE DESCRIPTOR /     00002300
002400*        VEHICLE IDENTIFIER SECTION -- STANDARD 17-CHAR VIN.      00002400
002500         10  CAR-VIN-WMI             PIC X(3).                    00002500
002600         10  CAR-VIN-VDS             PIC X(6).                    00002600
002700         10  CAR-VIN-VIS             PIC X(8).                    00002700
002800     05  CAR-PLATE                   PIC X(10).                   00002800
002900     05  CAR-MAKE                    PIC X(15).                   00002900
003000     05  CAR-MODEL                   PIC X(15).                   00003000
003100     05  CAR-YEAR                    PIC 9(4).                    00003100
003200     05  CAR-CATEGORY                PIC X(8).                    00003200
003300*        ECONOMY / COMPACT / MIDSIZE / FULLSIZE / SUV / LUXURY /  00003300
003400*        VAN -- EDITED AGAINST CAT-TABLE IN RENTMAIN WS.          00003400
003500     05  CAR-STATUS                  PIC X(1).                    00003500
003600         88  CAR-AVAILABLE           VALUE "A".                   00003600
003700         88  CAR-RENTED              VALUE "R".                   00003700
003800         88  CAR-IN-MAINTENANCE      VALUE "M".                   00003800
003900         88  CAR-OUT-OF-SERVICE      VALUE "O".                   00003900
004000     05  CAR-DAILY-RATE              PIC S9(5)V99.                00004000
004100     05  CAR-CURRENCY                PIC X(3).                    00004100
004200     05  CAR-ODOMETER                PIC 9(7).                    00004200
004300*        RESERVED.  NOT YET ASSIGNED -- SEE RQ1162.               00004300
004400     05  FILLER                      PIC X(3).                    00004400
